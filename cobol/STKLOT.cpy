000100******************************************************************
000200* STKLOT  -  MEDICAL STOCK LOT (BATCH) RECORD, AND THE IN-MEMORY
000300*            TABLE SHAPE USED TO HOLD THE WHOLE LOTS FILE SORTED
000400*            ASCENDING BY LOT-DUE-DATE (FIFO ORDER) FOR THE
000500*            DURATION OF A CHARGING/DISCHARGING RUN.
000600*
000700*            THE LOTS FILE ARRIVES PRESORTED BY LOT-DUE-DATE OUT
000800*            OF THE JCL SORT STEP AHEAD OF THIS PROGRAM, THE SAME
000900*            WAY PATSORT-FILE/TRMTSORT-FILE ARRIVE PRESORTED - SO
001000*            THE TABLE LOAD IS A STRAIGHT SEQUENTIAL READ, NO
001100*            IN-PROGRAM SORT IS CODED.
001200*
001300*   HISTORY
001400*   11/02/98 JS  ORIGINAL LAYOUT
001500*   09/30/00 RB  WIDENED LOT-CODE TO 49 TO MATCH DATA-ENTRY SCREEN
001600*   02/11/04 PW  LOT-COST MOVED TO COMP-3, ADDED LOT-MAIN-STORE-QTY
001700******************************************************************
001800 01  STK-LOT-REC.
001900     05  LOT-CODE                    PIC X(49).
002000     05  LOT-PREPARATION-DATE        PIC 9(08).
002100     05  LOT-DUE-DATE                PIC 9(08).
002200     05  LOT-DATE-PARTS REDEFINES LOT-DUE-DATE.
002300         10  LOT-DUE-CC               PIC 9(02).
002400         10  LOT-DUE-YY               PIC 9(02).
002500         10  LOT-DUE-MM               PIC 9(02).
002600         10  LOT-DUE-DD               PIC 9(02).
002700     05  LOT-COST                    PIC S9(9)V9(2) COMP-3.
002800     05  LOT-MAIN-STORE-QTY          PIC S9(08).
002900     05  LOT-MEDICAL-CODE            PIC 9(06).
003000     05  FILLER                      PIC X(20).
003100
003200******************************************************************
003300* LOT-TABLE ENTRY - SAME FIELDS, HELD OCCURS 500 TIMES IN
003400* WORKING-STORAGE, INDEXED BY LOT-IDX, KEPT IN ASCENDING
003500* LOT-DUE-DATE ORDER ACROSS THE WHOLE TABLE AS LOADED.
003600******************************************************************
003700 01  STK-LOT-TABLE.
003800     05  STK-LOT-ROW OCCURS 500 TIMES INDEXED BY LOT-IDX.
003900         10  TBL-LOT-CODE             PIC X(49).
004000         10  TBL-LOT-PREP-DATE        PIC 9(08).
004100         10  TBL-LOT-DUE-DATE         PIC 9(08).
004200         10  TBL-LOT-COST             PIC S9(9)V9(2) COMP-3.
004300         10  TBL-LOT-QTY              PIC S9(08).
004400         10  TBL-LOT-MEDICAL-CODE     PIC 9(06).
004500         10  FILLER                   PIC X(20).
