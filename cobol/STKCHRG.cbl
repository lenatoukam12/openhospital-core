000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STKCHRG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/12/84.
000600 DATE-COMPILED. 04/12/84.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS A LIST OF PROPOSED MEDICAL STOCK
001300*          CHARGING (STOCK-IN) MOVEMENTS AGAINST THE LOT AND
001400*          MEDICAL TABLES.
001500*
001600*          EVERY MOVEMENT IS RUN THROUGH THE FULL SET OF VALIDATE-
001700*          MOVEMENT EDITS BEFORE ANYTHING IS POSTED.  UNLIKE
001800*          DALYEDIT'S FIELD EDITS, THESE EDITS DO NOT STOP AT THE
001900*          FIRST BAD FIELD - EVERY APPLICABLE CHECK RUNS AND ALL
002000*          OF THEM ARE REPORTED TOGETHER, BECAUSE THE PHARMACY
002100*          WANTS THE WHOLE LIST OF WHAT IS WRONG WITH A MOVEMENT,
002200*          NOT JUST THE FIRST THING.
002300*
002400*          IF ANY MOVEMENT IN THE RUN FAILS VALIDATION THE WHOLE
002500*          RUN ABENDS AND NO OUTPUT MOVEMENT RECORD IS WRITTEN -
002600*          POSTED MOVEMENTS ARE HELD IN A WORKING-STORAGE TABLE
002700*          AND ONLY WRITTEN OUT AFTER THE ENTIRE INPUT LIST HAS
002800*          PASSED CLEAN.
002900*
003000*          THE LOT AND MEDICAL TABLES ARE BOTH LOADED WHOLE INTO
003100*          WORKING-STORAGE AHEAD OF TIME - NEITHER STKLOT-IN NOR
003200*          STKMED-IN IS RE-READ ONCE THE FIRST MOVEMENT IS
003300*          TOUCHED, SO A LOT OR MEDICAL ADDED MID-RUN (UNDER
003400*          AUTOMATICLOT-IN) ONLY LIVES IN THE TABLE UNTIL
003500*          STKLOTLD PICKS IT BACK UP FOR THE NEXT RUN'S
003600*          STKLOT-IN.
003700*
003800******************************************************************
003900
004000* THESE ARE THE DD NAMES THE OPERATOR EXPECTS ON THE JCL EXEC
004100* CARD FOR THIS STEP - SEE UT-S-STKMVIN ET AL IN FILE-CONTROL
004200* BELOW FOR HOW EACH ONE MAPS TO ITS SELECT CLAUSE.
004300         INPUT FILE              -   DDS0001.STKMOVIN
004400         INPUT FILE (LOTS)       -   DDS0001.STKLOTIN
004500         INPUT FILE (MEDICALS)   -   DDS0001.STKMEDIN
004600         INPUT FILE (CONTROL)   -   DDS0001.STKCTLIN
004700
004800         OUTPUT FILE PRODUCED    -   DDS001.STKMOVOT
004900
005000         DUMP FILE               -   SYSOUT
005100
005200******************************************************************
005300*   CHANGE LOG
005400*
005500*   04/12/84 JS  ORIGINAL PROGRAM - CHARGING MOVEMENT POST
005600*   11/14/86 JS  ADDED BATCH-LEVEL REFERENCE NUMBER HANDLING
005700*   04/09/90 JS  ADDED MISSING-MEDICAL CHECK (350) PER PHARMACY
005800*                REQUEST #H-1187
005900*   10/21/93 JS  CORRECTED LOT-CODE LENGTH CHECK - WAS ALLOWING
006000*                50-CHAR CODES THROUGH, SHOULD REJECT >= 50
006100*   03/15/99 JS  Y2K - CENTURY WINDOW ADDED TO TODAY'S-DATE EDIT,
006200*                MOV-DATE/LOT-DATE FIELDS ALREADY CCYYMMDD
006300*   08/07/01 RB  REWORKED 330 FOR MOV-TYPE-SIGN, DROPPED THE OLD
006400*                TYPE-CODE TABLE LOOKUP NOW THAT THE SIGN COMES
006500*                IN ON THE MOVEMENT RECORD ITSELF
006600*   06/19/02 PW  ADDED AUTOMATICLOT-IN SUPPORT - LOT CODE MAY
006700*                NOW ARRIVE BLANK, SKIP THE LENGTH EDIT AND
006800*                GENERATE A LOT CODE AT POSTING TIME
006900*   02/11/04 PW  ADDED LOTWITHCOST EDIT (390), CALL TO STKALERT
007000*                AFTER EVERY POSTING PER PHARMACY REQUEST #H-2209
007100*   02/11/04 PW  ADDED UPSI-0 RERUN SWITCH SO A BACKDATED
007200*                CORRECTION BATCH CAN BYPASS THE LAST-MOVEMENT-
007300*                DATE EDIT WHEN RESUBMITTING A PRIOR NIGHT'S WORK
007400*   05/03/04 TS  370/380 NOW RUN UNCONDITIONALLY OUT OF 300 - THE
007500*                OLD MOV-LOT-CODE NOT = SPACES GUARD WAS SKIPPING
007600*                BOTH PARAGRAPHS UNDER AUTOMATICLOT-IN, INSTEAD
007700*                OF JUST THE LENGTH EDIT THAT 370 ALREADY SKIPS
007800*                ON ITS OWN PER REQUEST #H-2344
007900*   05/03/04 TS  400 WAS CALLING STKALERT WITH THE CHARGE QUANTITY
008000*                A SECOND TIME AFTER THE MEDICAL TABLE ALREADY
008100*                CARRIED IT - DOUBLE-COUNTED THE CHARGE INTO THE
008200*                RESIDUAL AND THREW OFF THE CRITICAL-QUANTITY
008300*                ALERT, PER REQUEST #H-2344
008400*   05/03/04 TS  330 NOW TESTS MOV-TYPE-SIGN AGAINST STK-SIGN-
008500*                CLASS SO A BAD SIGN BYTE THAT IS NEITHER "+" NOR
008600*                "-" NOR BLANK IS CAUGHT AS AN ERROR INSTEAD OF
008700*                FALLING THROUGH THE CHARGE/DISCHARGE TESTS
008800*                UNCAUGHT
008900*   09/02/04 TS  REMOVED THE UPSI-0 RERUN BYPASS IN 310 - PHARMACY
009000*                AUDIT #H-2398 FOUND A RESUBMITTED BATCH THAT HAD
009100*                POSTED A MOVEMENT DATED AHEAD OF STOCK ALREADY
009200*                RECEIVED, BECAUSE THE SWITCH WAS LEFT ON FROM THE
009300*                PRIOR RUN'S JCL.  THE BACKDATE EDIT NOW RUNS ON
009400*                EVERY MOVEMENT WITH NO EXCEPTION
009500*   09/14/04 TS  370/390/420 WERE TESTING AND EVEN STORING LOT-
009600*                PREPARATION-DATE/LOT-DUE-DATE/LOT-COST STRAIGHT
009700*                OUT OF STK-LOT-REC, WHICH BY VALIDATION TIME IS
009800*                LEFT HOLDING WHATEVER LOT RECORD THE STARTUP
009900*                TABLE LOAD READ LAST - NOT THE LOT NAMED ON THE
010000*                MOVEMENT BEING CHECKED.  SWITCHED ALL THREE TO
010100*                THE NEW MOV-LOT-PREP-DATE/MOV-LOT-DUE-DATE/
010200*                MOV-LOT-COST FIELDS ON STKMOV, PER AUDIT #H-2411
010300*   09/14/04 TS  900-CLEANUP'S EXIT WAS ALSO LABELED 900-EXIT,
010400*                SAME AS 900-READ-STKMOV'S - TWO PARAGRAPHS CANNOT
010500*                SHARE AN EXIT NAME.  RENAMED 900-CLEANUP'S TO
010600*                910-EXIT AND FIXED THE MAINLINE PERFORM THAT
010700*                RANGES OVER IT, PER AUDIT #H-2411
010800******************************************************************
010900 ENVIRONMENT DIVISION.
011000 CONFIGURATION SECTION.
011100 SOURCE-COMPUTER. IBM-390.
011200 OBJECT-COMPUTER. IBM-390.
011300* STK-SIGN-CLASS CATCHES A MOVEMENT TYPE SIGN THAT IS NEITHER "+"
011400* NOR "-" - SEE 330-CHECK-MOVEMENT-TYPE.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM
011700     CLASS STK-SIGN-CLASS IS "+" "-".
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000* SYSOUT CARRIES BOTH THE ABEND LINE AND THE PER-MOVEMENT ERROR
012100* TRACE OUT OF 950-WRITE-ABEND-ERRORS - THERE IS NO SEPARATE
012200* ERROR REPORT FILE.
012300     SELECT SYSOUT
012400     ASSIGN TO UT-S-SYSOUT
012500       ORGANIZATION IS SEQUENTIAL.
012600
012700* THE PROPOSED CHARGING MOVEMENTS FOR THE RUN, ONE PER LINE PLUS
012800* A TRAILER - SEE THE FD BELOW FOR THE RECORD SHAPE.
012900     SELECT STKMOV-IN
013000     ASSIGN TO UT-S-STKMVIN
013100       ACCESS MODE IS SEQUENTIAL
013200       FILE STATUS IS STKMOV-IN-STATUS.
013300
013400* THE WHOLE LOTS FILE, LOADED ENTIRELY INTO THE LOT TABLE BY
013500* 050-LOAD-LOT-TABLE BEFORE ANY MOVEMENT IS TOUCHED.
013600     SELECT STKLOT-IN
013700     ASSIGN TO UT-S-STKLTIN
013800       ACCESS MODE IS SEQUENTIAL
013900       FILE STATUS IS STKLOT-IN-STATUS.
014000
014100* THE WHOLE MEDICALS FILE, LOADED ENTIRELY INTO THE MEDICAL
014200* TABLE BY 060-LOAD-MEDICAL-TABLE THE SAME WAY.
014300     SELECT STKMED-IN
014400     ASSIGN TO UT-S-STKMDIN
014500       ACCESS MODE IS SEQUENTIAL
014600       FILE STATUS IS STKMED-IN-STATUS.
014700
014800* ONE SINGLE CONTROL RECORD GIVING THE AUTOMATICLOT/LOTWITHCOST
014900* SWITCHES AND THE LAST MOVEMENT DATE POSTED - READ ONCE IN
015000* 000-HOUSEKEEPING, NEVER RE-READ DURING THE RUN.
015100     SELECT STKCTL-IN
015200     ASSIGN TO UT-S-STKCTIN
015300       ACCESS MODE IS SEQUENTIAL
015400       FILE STATUS IS STKCTL-IN-STATUS.
015500
015600* THE POSTED CHARGING MOVEMENTS - NOT WRITTEN UNTIL 900-CLEANUP,
015700* AFTER EVERY MOVEMENT ON STKMOV-IN HAS VALIDATED CLEAN.
015800     SELECT STKMOV-OUT
015900     ASSIGN TO UT-S-STKMVOT
016000       ACCESS MODE IS SEQUENTIAL
016100       FILE STATUS IS STKMOV-OUT-STATUS.
016200
016300 DATA DIVISION.
016400 FILE SECTION.
016500 FD  SYSOUT
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 130 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS SYSOUT-REC.
017100* 130 BYTES MATCHES ABEND-REC IN COPY STKABEND - SYSOUT NEVER
017200* CARRIES ANYTHING ELSE.
017300 01  SYSOUT-REC  PIC X(130).
017400
017500****** PROPOSED CHARGING MOVEMENTS, ONE PER MOVEMENT, IN THE
017600****** ORDER THE PHARMACY WANTS THEM POSTED.  LAST RECORD IS
017700****** A TRAILER CARRYING THE CONTROL TOTALS FOR THE RUN.
017800 FD  STKMOV-IN
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 183 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS STKMOV-IN-REC.
018400* 183 BYTES IS THE SAME MOVEMENT LAYOUT COPY STKMOV DESCRIBES -
018500* STKDISC READS THE IDENTICAL RECORD SHAPE FOR DISCHARGES.
018600 01  STKMOV-IN-REC  PIC X(183).
018700
018800****** LOTS FILE - ARRIVES PRESORTED ASCENDING BY LOT-DUE-DATE
018900****** OUT OF THE JCL SORT STEP, SAME AS PATSORT-FILE ARRIVES
019000****** PRESORTED FOR TRMTSRCH.
019100 FD  STKLOT-IN
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 105 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS STKLOT-IN-REC.
019700* 105 BYTES IS THE COPY STKLOT RECORD SHAPE - LOT CODE, PREP AND
019800* DUE DATES, COST, MAIN-STORE QUANTITY, OWNING MEDICAL CODE.
019900 01  STKLOT-IN-REC  PIC X(105).
020000
020100****** MEDICALS FILE - ARRIVES PRESORTED ASCENDING BY MED-CODE
020200****** FOR SEARCH ALL.
020300 FD  STKMED-IN
020400     RECORDING MODE IS F
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 142 CHARACTERS
020700     BLOCK CONTAINS 0 RECORDS
020800     DATA RECORD IS STKMED-IN-REC.
020900* 142 BYTES - MEDICAL CODE, A 100-CHARACTER DESCRIPTION, THE
021000* RUNNING TOTAL QUANTITY AND THE CRITICAL-QUANTITY MINIMUM
021100* STKALERT COMPARES AGAINST.
021200 01  STKMED-IN-REC  PIC X(142).
021300
021400****** ONE CONTROL RECORD PER RUN - AUTOMATIC LOT SWITCHES,
021500****** LOT-WITH-COST SWITCH, LAST POSTED MOVEMENT DATE.
021600 FD  STKCTL-IN
021700     RECORDING MODE IS F
021800     LABEL RECORDS ARE STANDARD
021900     RECORD CONTAINS 31 CHARACTERS
022000     BLOCK CONTAINS 0 RECORDS
022100     DATA RECORD IS STKCTL-IN-REC.
022200* 31 BYTES - THE TWO SWITCHES, THE LAST MOVEMENT DATE, AND A
022300* FILLER PAD CARRIED SINCE THE RECORD WAS FIRST LAID OUT.
022400 01  STKCTL-IN-REC  PIC X(31).
022500
022600****** POSTED CHARGING MOVEMENTS - WRITTEN ONLY IN 900-CLEANUP,
022700****** AFTER THE WHOLE INPUT LIST HAS VALIDATED CLEAN.
022800 FD  STKMOV-OUT
022900     RECORDING MODE IS F
023000     LABEL RECORDS ARE STANDARD
023100     RECORD CONTAINS 183 CHARACTERS
023200     BLOCK CONTAINS 0 RECORDS
023300     DATA RECORD IS STKMOV-OUT-REC.
023400* SAME 183-BYTE SHAPE AS STKMOV-IN - A POSTED RECORD IS WRITTEN
023500* OUT EXACTLY AS IT CAME IN, LOT CODE FILLED IN IF IT WAS
023600* GENERATED UNDER AUTOMATICLOT-IN.
023700 01  STKMOV-OUT-REC  PIC X(183).
023800
023900 WORKING-STORAGE SECTION.
024000
024100* EVERY SELECT ABOVE CARRIES ITS OWN FILE STATUS - NONE OF
024200* THEM ARE TESTED TODAY BUT THEY ARE KEPT WIRED UP THE SAME WAY
024300* EVERY OTHER JOB IN THE SUITE DOES, IN CASE A FUTURE CHANGE
024400* NEEDS TO DISTINGUISH A BAD READ FROM A NORMAL AT END.
024500 01  FILE-STATUS-CODES.
024600     05  STKMOV-IN-STATUS        PIC X(2).
024700         88  STKMOV-IN-OK        VALUE "00".
024800     05  STKLOT-IN-STATUS        PIC X(2).
024900         88  STKLOT-IN-OK        VALUE "00".
025000     05  STKMED-IN-STATUS        PIC X(2).
025100         88  STKMED-IN-OK        VALUE "00".
025200     05  STKCTL-IN-STATUS        PIC X(2).
025300         88  STKCTL-IN-OK        VALUE "00".
025400     05  STKMOV-OUT-STATUS       PIC X(2).
025500         88  STKMOV-OUT-OK       VALUE "00".
025600
025700* STKMOV CARRIES BOTH THE MOVEMENT RECORD LAYOUT AND THE
025800* MOVEMENT-TYPE SIGN CLASS TESTS (MOV-IS-CHARGE/MOV-IS-
025900* DISCHARGE) THAT 330 BELOW RELIES ON.
026000 COPY STKMOV.
026100* THE IN-MEMORY LOT TABLE, TBL-LOT-CODE/TBL-LOT-QTY AND THE
026200* REST, SIZED FOR 500 ROWS - SEE 050-LOAD-LOT-TABLE.
026300 COPY STKLOT.
026400* THE IN-MEMORY MEDICAL TABLE, TBL-MED-CODE/TBL-MED-TOTAL-QTY
026500* AND THE REST, SIZED FOR 2000 ROWS - SEE 060-LOAD-MEDICAL-
026600* TABLE.
026700 COPY STKMED.
026800* THE SINGLE CONTROL RECORD - AUTOMATICLOT-IN-ON, LOTWITHCOST-
026900* ON AND CTL-LAST-MOVEMENT-DATE ALL COME FROM HERE.
027000 COPY STKCTL.
027100* STK-ERROR-TABLE, STK-ERROR-COUNT AND STK-ERROR-SW - BUILT UP
027200* BY 300-VALIDATE-MOVEMENT'S RANGE AND JUDGED AT ITS BOTTOM.
027300 COPY STKERR.
027400* ABEND-REC AND THE FORCED-ABEND FIELDS USED BY 1000-ABEND-RTN
027500* AND BY 950-WRITE-ABEND-ERRORS.
027600 COPY STKABEND.
027700
027800** HOLDS EVERY POSTED MOVEMENT UNTIL 900-CLEANUP WRITES THEM ALL
027900** AT ONCE - NOTHING GOES TO STKMOV-OUT UNTIL THE WHOLE BATCH HAS
028000** VALIDATED CLEAN.
028100 01  STK-POSTED-TABLE.
028200     05  POSTED-COUNT                PIC 9(04) COMP VALUE ZERO.
028300     05  FILLER                      PIC X(04).
028400* 9999 ROWS COVERS THE LARGEST CHARGING BATCH THE PHARMACY HAS
028500* EVER SUBMITTED SEVERAL TIMES OVER - A RUN THAT FILLED THIS
028600* TABLE WOULD ALREADY HAVE BLOWN THE 500-ROW LOT TABLE FIRST.
028700     05  STK-POSTED-ROW OCCURS 9999 TIMES INDEXED BY POST-IDX.
028800         10  POSTED-REC               PIC X(183).
028900* POSTED-REC-VIEW LETS 200/320 TEST JUST THE REFERENCE NUMBER
029000* OF AN ALREADY-POSTED MOVEMENT WITHOUT UNPACKING THE WHOLE
029100* 183-BYTE RECORD EVERY TIME THROUGH THE LOOP.
029200         10  POSTED-REC-VIEW REDEFINES POSTED-REC.
029300             15  POSTED-REF-NO        PIC X(50).
029400             15  FILLER               PIC X(133).
029500
029600* SET FROM SYSIN IF THE PHARMACY SUPPLIES ONE - WHEN THEY DO,
029700* EVERY MOVEMENT ON THE RUN SHARES THIS ONE REFERENCE NUMBER
029800* AND THE PER-MOVEMENT MOV-REF-NO DUPLICATE CHECK IN
029900* 320-CHECK-REF-NO IS SKIPPED, SINCE IT WOULD JUST FLAG EVERY
030000* MOVEMENT AGAINST ITSELF.
030100 01  WS-BATCH-REF-NO                 PIC X(50) VALUE SPACES.
030200
030300* TODAY'S DATE OUT OF THE OPERATING SYSTEM, SPLIT AND WIDENED TO
030400* CCYYMMDD BY 010-BUILD-TODAYS-CCYYMMDD SO IT CAN BE COMPARED
030500* DIRECTLY AGAINST MOV-DATE AND THE LOT DATE FIELDS, WHICH HAVE
030600* CARRIED A FOUR-DIGIT YEAR SINCE THE Y2K FIX.
030700 01  WS-TODAYS-DATE.
030800     05  WS-TODAY-YYMMDD             PIC 9(06).
030900     05  WS-TODAY-PARTS REDEFINES WS-TODAY-YYMMDD.
031000         10  WS-TODAY-YY              PIC 9(02).
031100         10  WS-TODAY-MM              PIC 9(02).
031200         10  WS-TODAY-DD              PIC 9(02).
031300 01  WS-TODAY-CCYYMMDD.
031400     05  WS-TODAY-CC                 PIC 9(02).
031500     05  WS-TODAY-YY-PART            PIC 9(02).
031600     05  WS-TODAY-MM-PART            PIC 9(02).
031700     05  WS-TODAY-DD-PART            PIC 9(02).
031800
031900* RECORDS-READ/POSTED/REJECTED FEED THE CONTROL-TOTAL BALANCE
032000* CHECK AGAINST THE TRAILER IN 900-CLEANUP - THEY ARE NOT JUST
032100* FOR THE END-OF-JOB DISPLAY.  WS-LOT-COUNT IS THE HIGH-WATER
032200* MARK OF THE IN-MEMORY LOT TABLE, ADVANCED BY 055-READ-ONE-LOT
032300* AND AGAIN BY 420-CREATE-NEW-LOT WHEN A LOT IS BORN MID-RUN.
032400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
032500     05  RECORDS-READ                PIC 9(09) COMP.
032600     05  RECORDS-POSTED              PIC 9(09) COMP.
032700     05  RECORDS-REJECTED            PIC 9(09) COMP.
032800     05  WS-LOT-COUNT                 PIC 9(04) COMP VALUE ZERO.
032900* PASSED TO STKALERT IN PLACE OF MOV-QUANTITY - SEE THE COMMENT
033000* AT THE CALL IN 400-POST-CHARGE FOR WHY IT STAYS ZERO.
033100     05  WS-ALERT-QTY                 PIC S9(08) COMP-3
033200                                       VALUE ZERO.
033300
033400* HOLDS THE DESCRIPTION OF WHATEVER MEDICAL WAS ON A MOVEMENT
033500* THAT FAILED VALIDATION, FOR THE SYSOUT TRACE IN
033600* 950-WRITE-ABEND-ERRORS - NOT USED ANYWHERE ELSE.
033700 01  WS-MEDICAL-DESC                 PIC X(100) VALUE SPACES.
033800
033900* MORE-DATA-SW IS SHARED ACROSS ALL THREE INPUT FILES' READ
034000* PARAGRAPHS (055/065/900-READ-STKMOV) - ONLY ONE FILE IS EVER
034100* BEING STEPPED THROUGH AT A GIVEN POINT IN THE RUN SO THIS IS
034200* SAFE.  THE OTHER THREE SWITCHES ARE ALL RESET AT THE TOP OF
034300* EVERY 300-VALIDATE-MOVEMENT CALL.
034400 01  FLAGS-AND-SWITCHES.
034500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
034600         88  NO-MORE-DATA            VALUE "N".
034700     05  LOT-FOUND-SW                PIC X(01) VALUE "N".
034800         88  LOT-WAS-FOUND           VALUE "Y".
034900     05  LOT-CONFLICT-SW             PIC X(01) VALUE "N".
035000         88  LOT-HAS-OTHER-MEDICAL   VALUE "Y".
035100     05  REFNO-DUP-SW                PIC X(01) VALUE "N".
035200         88  REFNO-ALREADY-USED      VALUE "Y".
035300
035400******************************************************************
035500* MAINLINE - LOAD THE LOT AND MEDICAL TABLES, THEN WALK
035600* STKMOV-IN ONE MOVEMENT AT A TIME UNTIL THE TRAILER IS HIT.
035700******************************************************************
035800 PROCEDURE DIVISION.
035900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036000     PERFORM 100-MAINLINE THRU 100-EXIT
036100             UNTIL NO-MORE-DATA OR TRL-IS-TRAILER.
036200     PERFORM 900-CLEANUP THRU 910-EXIT.
036300     MOVE +0 TO RETURN-CODE.
036400     GOBACK.
036500
036600* PULLS IN BOTH TABLES AND THE CONTROL RECORD BEFORE THE FIRST
036700* MOVEMENT IS EVEN READ, SAME ORDER DALYUPDT LOADS ITS OWN
036800* MASTER TABLES AHEAD OF THE TRANSACTION FILE.
036900 000-HOUSEKEEPING.
037000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037100     DISPLAY "******** BEGIN JOB STKCHRG ********".
037200     ACCEPT WS-TODAY-YYMMDD FROM DATE.
037300     PERFORM 010-BUILD-TODAYS-CCYYMMDD THRU 010-EXIT.
037400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, STK-POSTED-TABLE.
037500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037600     PERFORM 050-LOAD-LOT-TABLE THRU 050-EXIT.
037700     PERFORM 060-LOAD-MEDICAL-TABLE THRU 060-EXIT.
037800     READ STKCTL-IN INTO STK-CONTROL-REC
037900         AT END
038000             MOVE "** MISSING STKCTL-IN CONTROL RECORD" TO
038100                 ABEND-REASON
038200             GO TO 1000-ABEND-RTN
038300     END-READ.
038400     ACCEPT WS-BATCH-REF-NO FROM SYSIN.
038500     IF WS-BATCH-REF-NO NOT = SPACES
038600         PERFORM 200-CHECK-BATCH-REF-NO THRU 200-EXIT.
038700     PERFORM 900-READ-STKMOV THRU 900-EXIT.
038800     IF NO-MORE-DATA
038900         MOVE "** EMPTY STKMOV-IN INPUT FILE" TO ABEND-REASON
039000         GO TO 1000-ABEND-RTN.
039100 000-EXIT.
039200     EXIT.
039300
039400* Y2K CENTURY WINDOW - 03/15/99 JS.  YY LESS THAN 50 IS 20XX,
039500* OTHERWISE 19XX.  SAME WINDOW THE SHOP USES ON EVERY DATE-
039600* COMPILED PICK-UP JOB.
039700 010-BUILD-TODAYS-CCYYMMDD.
039800     MOVE "010-BUILD-TODAYS-CCYYMMDD" TO PARA-NAME.
039900     IF WS-TODAY-YY < 50
040000         MOVE 20 TO WS-TODAY-CC
040100     ELSE
040200         MOVE 19 TO WS-TODAY-CC.
040300     MOVE WS-TODAY-YY TO WS-TODAY-YY-PART.
040400     MOVE WS-TODAY-MM TO WS-TODAY-MM-PART.
040500     MOVE WS-TODAY-DD TO WS-TODAY-DD-PART.
040600 010-EXIT.
040700     EXIT.
040800
040900* A BATCH-LEVEL REFERENCE NUMBER SHARED BY EVERY MOVEMENT ON THE
041000* RUN STILL HAS TO BE UNIQUE AGAINST PRIOR RUNS - THIS WALKS THE
041100* POSTED TABLE ONCE AT HOUSEKEEPING TIME RATHER THAN ON EVERY
041200* MOVEMENT, SINCE THE VALUE NEVER CHANGES DURING THE RUN.
041300 200-CHECK-BATCH-REF-NO.
041400     MOVE "200-CHECK-BATCH-REF-NO" TO PARA-NAME.
041500     SET POST-IDX TO 1.
041600     PERFORM 205-SCAN-POSTED-BATCH-REF THRU 205-EXIT
041700             UNTIL POST-IDX > POSTED-COUNT.
041800 200-EXIT.
041900     EXIT.
042000
042100* WALKS THE POSTED TABLE ONE ROW AT A TIME LOOKING FOR THE BATCH
042200* REFERENCE NUMBER ALREADY IN USE - BUMPS POST-IDX ITSELF SO
042300* 200-CHECK-BATCH-REF-NO'S OUT-OF-LINE PERFORM KNOWS WHEN TO STOP.
042400 205-SCAN-POSTED-BATCH-REF.
042500     IF POSTED-REF-NO(POST-IDX) = WS-BATCH-REF-NO
042600         MOVE "** BATCH REFERENCE NUMBER ALREADY USED" TO
042700             ABEND-REASON
042800         GO TO 1000-ABEND-RTN
042900     END-IF.
043000     SET POST-IDX UP BY 1.
043100 205-EXIT.
043200     EXIT.
043300
043400* LOADS THE WHOLE LOTS FILE INTO STK-LOT-TABLE BEFORE THE FIRST
043500* MOVEMENT IS VALIDATED - EVERY LOT LOOKUP FOR THE REST OF THE
043600* RUN IS AGAINST THIS TABLE, NEVER A RE-READ OF STKLOT-IN.
043700 050-LOAD-LOT-TABLE.
043800     MOVE "050-LOAD-LOT-TABLE" TO PARA-NAME.
043900     MOVE "Y" TO MORE-DATA-SW.
044000     PERFORM 055-READ-ONE-LOT THRU 055-EXIT
044100             UNTIL NO-MORE-DATA OR WS-LOT-COUNT = 500.
044200     MOVE "Y" TO MORE-DATA-SW.
044300 050-EXIT.
044400     EXIT.
044500
044600* ONE ROW PER LOT, INDEXED BY LOT-IDX - THE SAME INDEX 370, 380,
044700* 400, 410 AND 420 ALL SHARE WHEN THEY WALK THIS TABLE LATER.
044800 055-READ-ONE-LOT.
044900     READ STKLOT-IN INTO STK-LOT-REC
045000         AT END
045100             MOVE "N" TO MORE-DATA-SW
045200             GO TO 055-EXIT
045300     END-READ.
045400     ADD 1 TO WS-LOT-COUNT.
045500     SET LOT-IDX TO WS-LOT-COUNT.
045600     MOVE LOT-CODE          TO TBL-LOT-CODE(LOT-IDX).
045700     MOVE LOT-PREPARATION-DATE TO TBL-LOT-PREP-DATE(LOT-IDX).
045800     MOVE LOT-DUE-DATE      TO TBL-LOT-DUE-DATE(LOT-IDX).
045900     MOVE LOT-COST          TO TBL-LOT-COST(LOT-IDX).
046000     MOVE LOT-MAIN-STORE-QTY TO TBL-LOT-QTY(LOT-IDX).
046100     MOVE LOT-MEDICAL-CODE  TO TBL-LOT-MEDICAL-CODE(LOT-IDX).
046200 055-EXIT.
046300     EXIT.
046400
046500* SAME IDEA AS 050 ABOVE, FOR THE MEDICALS FILE - LOADED WHOLE
046600* INTO STK-MEDICAL-TABLE, WHICH ALSO GETS HANDED TO STKALERT
046700* BY REFERENCE ON EVERY CALL OUT OF 400-POST-CHARGE.
046800 060-LOAD-MEDICAL-TABLE.
046900     MOVE "060-LOAD-MEDICAL-TABLE" TO PARA-NAME.
047000     MOVE "Y" TO MORE-DATA-SW.
047100     PERFORM 065-READ-ONE-MEDICAL THRU 065-EXIT
047200             UNTIL NO-MORE-DATA OR MEDICAL-ROW-COUNT = 2000.
047300     MOVE "Y" TO MORE-DATA-SW.
047400 060-EXIT.
047500     EXIT.
047600
047700* ONE ROW PER MEDICAL, INDEXED BY MED-IDX.
047800 065-READ-ONE-MEDICAL.
047900     READ STKMED-IN INTO STK-MEDICAL-REC
048000         AT END
048100             MOVE "N" TO MORE-DATA-SW
048200             GO TO 065-EXIT
048300     END-READ.
048400     ADD 1 TO MEDICAL-ROW-COUNT.
048500     SET MED-IDX TO MEDICAL-ROW-COUNT.
048600     MOVE MED-CODE           TO TBL-MED-CODE(MED-IDX).
048700     MOVE MED-DESCRIPTION    TO TBL-MED-DESCRIPTION(MED-IDX).
048800     MOVE MED-TOTAL-QUANTITY TO TBL-MED-TOTAL-QTY(MED-IDX).
048900     MOVE MED-MIN-QTY        TO TBL-MED-MIN-QTY(MED-IDX).
049000 065-EXIT.
049100     EXIT.
049200
049300* ONE PASS PER MOVEMENT - VALIDATE, AND IF CLEAN POST IT AND READ
049400* THE NEXT ONE.  A DIRTY MOVEMENT ABENDS THE WHOLE RUN RATHER
049500* THAN BEING SKIPPED, SINCE A PARTIALLY-POSTED BATCH WOULD LEAVE
049600* THE LOT/MEDICAL TABLES OUT OF STEP WITH WHAT THE PHARMACY
049700* ACTUALLY SUBMITTED.
049800 100-MAINLINE.
049900     MOVE "100-MAINLINE" TO PARA-NAME.
050000     PERFORM 300-VALIDATE-MOVEMENT THRU 300-EXIT.
050100     IF STK-MOVEMENT-INVALID
050200         ADD 1 TO RECORDS-REJECTED
050300         PERFORM 950-WRITE-ABEND-ERRORS THRU 950-EXIT
050400         MOVE "** MOVEMENT FAILED VALIDATION - BATCH ABORTED" TO
050500             ABEND-REASON
050600         GO TO 1000-ABEND-RTN
050700     ELSE
050800         PERFORM 400-POST-CHARGE THRU 400-EXIT
050900         ADD 1 TO RECORDS-POSTED.
051000     PERFORM 900-READ-STKMOV THRU 900-EXIT.
051100 100-EXIT.
051200     EXIT.
051300
051400******************************************************************
051500* 300-VALIDATE-MOVEMENT AND ITS RANGE - EVERY APPLICABLE CHECK
051600* RUNS, NONE OF THEM GO TO ...-EXIT EARLY ON A HIT THE WAY
051700* DALYEDIT'S 300-FIELD-EDITS DOES.  ALL VIOLATIONS LAND IN
051800* STK-ERROR-TABLE AND THE WHOLE TABLE IS JUDGED AT THE BOTTOM.
051900******************************************************************
052000 300-VALIDATE-MOVEMENT.
052100     MOVE "300-VALIDATE-MOVEMENT" TO PARA-NAME.
052200     MOVE ZERO TO STK-ERROR-COUNT.
052300     MOVE "N" TO STK-ERROR-SW.
052400     MOVE "N" TO LOT-FOUND-SW.
052500     MOVE "N" TO LOT-CONFLICT-SW.
052600     MOVE "N" TO REFNO-DUP-SW.
052700     PERFORM 310-CHECK-DATES THRU 310-EXIT.
052800     PERFORM 320-CHECK-REF-NO THRU 320-EXIT.
052900     PERFORM 330-CHECK-MOVEMENT-TYPE THRU 330-EXIT.
053000     PERFORM 340-CHECK-QUANTITY THRU 340-EXIT.
053100     PERFORM 350-CHECK-MEDICAL THRU 350-EXIT.
053200     PERFORM 360-CHECK-LOT-PRESENT THRU 360-EXIT.
053300     PERFORM 370-CHECK-LOT-CONTENT THRU 370-EXIT.
053400     PERFORM 380-CHECK-LOT-MEDICAL THRU 380-EXIT.
053500     PERFORM 390-CHECK-LOT-COST THRU 390-EXIT.
053600     IF STK-ERROR-COUNT > 0
053700         MOVE "Y" TO STK-ERROR-SW.
053800 300-EXIT.
053900     EXIT.
054000
054100* A FUTURE-DATED MOVEMENT IS ALWAYS WRONG, AND SO IS ONE DATED
054200* BEFORE THE LAST ONE POSTED - BOTH TESTS RUN ON EVERY MOVEMENT
054300* WITH NO EXCEPTION FOR A RESUBMITTED BATCH.
054400 310-CHECK-DATES.
054500     MOVE "310-CHECK-DATES" TO PARA-NAME.
054600* A FUTURE-DATED CHARGE IS ALWAYS WRONG - RUNS ON EVERY MOVEMENT,
054700* RESUBMITTED BATCH OR NOT.
054800     IF MOV-DATE > WS-TODAY-CCYYMMDD
054900         ADD 1 TO STK-ERROR-COUNT
055000         SET ERR-IDX TO STK-ERROR-COUNT
055100         MOVE "MOVEMENT DATE IS IN THE FUTURE" TO
055200             STK-ERROR-MSG(ERR-IDX).
055300* LIKEWISE THE BACKDATE CHECK BELOW IS UNCONDITIONAL - PER
055400* REQUEST #H-2398, A RESUBMITTED BATCH GETS NO FREE PASS AGAINST
055500* THE CONTROL RECORD'S LAST-MOVEMENT-DATE.
055600     IF CTL-LAST-MOVEMENT-DATE NOT = ZERO
055700         AND MOV-DATE < CTL-LAST-MOVEMENT-DATE
055800         ADD 1 TO STK-ERROR-COUNT
055900         SET ERR-IDX TO STK-ERROR-COUNT
056000         MOVE "MOVEMENT DATE IS BEFORE LAST MOVEMENT DATE" TO
056100             STK-ERROR-MSG(ERR-IDX).
056200 310-EXIT.
056300     EXIT.
056400
056500* SKIPPED OUTRIGHT WHEN A BATCH-LEVEL REFERENCE NUMBER WAS
056600* SUPPLIED IN SYSIN - 200-CHECK-BATCH-REF-NO ALREADY COVERED
056700* THE UNIQUENESS CHECK FOR THAT CASE AT HOUSEKEEPING TIME.
056800 320-CHECK-REF-NO.
056900     MOVE "320-CHECK-REF-NO" TO PARA-NAME.
057000     IF WS-BATCH-REF-NO NOT = SPACES
057100         GO TO 320-EXIT.
057200     IF MOV-REF-NO = SPACES
057300         ADD 1 TO STK-ERROR-COUNT
057400         SET ERR-IDX TO STK-ERROR-COUNT
057500         MOVE "REFERENCE NUMBER IS BLANK" TO
057600             STK-ERROR-MSG(ERR-IDX)
057700         GO TO 320-EXIT.
057800     SET POST-IDX TO 1.
057900     PERFORM 325-SCAN-POSTED-MOV-REF THRU 325-EXIT
058000             UNTIL POST-IDX > POSTED-COUNT.
058100     IF REFNO-ALREADY-USED
058200         ADD 1 TO STK-ERROR-COUNT
058300         SET ERR-IDX TO STK-ERROR-COUNT
058400         MOVE "REFERENCE NUMBER ALREADY USED" TO
058500             STK-ERROR-MSG(ERR-IDX).
058600 320-EXIT.
058700     EXIT.
058800
058900* SAME SCAN AS 205 ABOVE, AGAINST THE MOVEMENT'S OWN REFERENCE
059000* NUMBER RATHER THAN A BATCH-LEVEL ONE.
059100 325-SCAN-POSTED-MOV-REF.
059200     IF POSTED-REF-NO(POST-IDX) = MOV-REF-NO
059300         MOVE "Y" TO REFNO-DUP-SW
059400     END-IF.
059500     SET POST-IDX UP BY 1.
059600 325-EXIT.
059700     EXIT.
059800
059900* REWORKED 08/07/01 TO TEST MOV-TYPE-SIGN DIRECTLY INSTEAD OF A
060000* TYPE-CODE TABLE LOOKUP.  A CHARGING RUN ONLY EVER WANTS "+"
060100* MOVEMENTS - A "-" MOVEMENT BELONGS TO STKDISC, NOT HERE.
060200 330-CHECK-MOVEMENT-TYPE.
060300     MOVE "330-CHECK-MOVEMENT-TYPE" TO PARA-NAME.
060400     IF MOV-SIGN-UNKNOWN
060500         ADD 1 TO STK-ERROR-COUNT
060600         SET ERR-IDX TO STK-ERROR-COUNT
060700         MOVE "NO MOVEMENT TYPE WAS CHOSEN" TO
060800             STK-ERROR-MSG(ERR-IDX)
060900         GO TO 330-EXIT.
061000     IF MOV-TYPE-SIGN IS NOT STK-SIGN-CLASS
061100         ADD 1 TO STK-ERROR-COUNT
061200         SET ERR-IDX TO STK-ERROR-COUNT
061300         MOVE "MOVEMENT TYPE SIGN IS NOT + OR -" TO
061400             STK-ERROR-MSG(ERR-IDX)
061500         GO TO 330-EXIT.
061600     IF MOV-IS-DISCHARGE
061700         ADD 1 TO STK-ERROR-COUNT
061800         SET ERR-IDX TO STK-ERROR-COUNT
061900         MOVE "DISCHARGE MOVEMENT SENT TO CHARGING RUN" TO
062000             STK-ERROR-MSG(ERR-IDX)
062100         GO TO 330-EXIT.
062200     IF MOV-SUPPLIER-CODE = ZERO
062300         ADD 1 TO STK-ERROR-COUNT
062400         SET ERR-IDX TO STK-ERROR-COUNT
062500         MOVE "NO SUPPLIER IS SET ON A CHARGE" TO
062600             STK-ERROR-MSG(ERR-IDX).
062700 330-EXIT.
062800     EXIT.
062900
063000* A ZERO-QUANTITY MOVEMENT WOULD POST CLEAN AND CHANGE NOTHING -
063100* THE PHARMACY WOULD RATHER SEE IT REJECTED THAN HAVE IT SILENTLY
063200* DO NOTHING.  NEGATIVE QUANTITIES ARE NOT TESTED HERE SINCE
063300* MOV-QUANTITY IS UNSIGNED - A CHARGE IS ALWAYS AN INCREASE.
063400 340-CHECK-QUANTITY.
063500     MOVE "340-CHECK-QUANTITY" TO PARA-NAME.
063600     IF MOV-QUANTITY = ZERO
063700* ONE ERROR TABLE ENTRY PER HIT, EXACTLY LIKE EVERY OTHER CHECK
063800* IN THIS RANGE - ERR-IDX IS ADVANCED BY SET, NEVER BY ADD, SO
063900* IT STAYS IN STEP WITH STK-ERROR-COUNT.
064000         ADD 1 TO STK-ERROR-COUNT
064100         SET ERR-IDX TO STK-ERROR-COUNT
064200         MOVE "MOVEMENT QUANTITY IS ZERO" TO
064300             STK-ERROR-MSG(ERR-IDX).
064400 340-EXIT.
064500     EXIT.
064600
064700* ADDED 04/09/90 PER REQUEST #H-1187 AFTER A MOVEMENT WITH NO
064800* MEDICAL CODE AT ALL POSTED AGAINST MEDICAL-ROW ZERO AND
064900* CORRUPTED THE FIRST ROW OF THE TABLE.
065000 350-CHECK-MEDICAL.
065100     MOVE "350-CHECK-MEDICAL" TO PARA-NAME.
065200     IF MOV-MEDICAL-CODE = ZERO
065300         ADD 1 TO STK-ERROR-COUNT
065400         SET ERR-IDX TO STK-ERROR-COUNT
065500         MOVE "NO MEDICAL ITEM WAS CHOSEN" TO
065600             STK-ERROR-MSG(ERR-IDX).
065700 350-EXIT.
065800     EXIT.
065900
066000* UNDER AUTOMATICLOT-IN A BLANK LOT CODE IS EXPECTED - 420 WILL
066100* GENERATE ONE AT POSTING TIME.  WITHOUT THE SWITCH ON, A BLANK
066200* LOT CODE MEANS THE PHARMACY FORGOT TO SUPPLY ONE.  THIS CHECK
066300* ONLY LOOKS AT WHETHER A CODE WAS SUPPLIED AT ALL - 370 BELOW
066400* JUDGES WHETHER A SUPPLIED CODE IS ACTUALLY USABLE.
066500 360-CHECK-LOT-PRESENT.
066600     MOVE "360-CHECK-LOT-PRESENT" TO PARA-NAME.
066700     IF MOV-LOT-CODE = SPACES AND NOT AUTOMATICLOT-IN-ON
066800         ADD 1 TO STK-ERROR-COUNT
066900         SET ERR-IDX TO STK-ERROR-COUNT
067000         MOVE "NO LOT WAS SUPPLIED ON THE MOVEMENT" TO
067100             STK-ERROR-MSG(ERR-IDX).
067200 360-EXIT.
067300     EXIT.
067400
067500* RUNS REGARDLESS OF WHETHER A LOT CODE WAS SUPPLIED (SEE THE
067600* 05/03/04 CHANGE-LOG ENTRY ABOVE) - ONLY THE LENGTH EDIT ITSELF
067700* IS SKIPPED UNDER AUTOMATICLOT-IN, SINCE A GENERATED CODE HAS
067800* NO LENGTH TO CHECK YET.
067900 370-CHECK-LOT-CONTENT.
068000     MOVE "370-CHECK-LOT-CONTENT" TO PARA-NAME.
068100* CORRECTED 10/21/93 - THE OLD EDIT TESTED POSITION 51, WHICH
068200* ALLOWED A FULL 50-CHARACTER CODE THROUGH UNCAUGHT SINCE THE
068300* FIELD IS ONLY 50 BYTES WIDE.
068400     IF NOT AUTOMATICLOT-IN-ON
068500         IF MOV-LOT-CODE(50:1) NOT = SPACE
068600             ADD 1 TO STK-ERROR-COUNT
068700             SET ERR-IDX TO STK-ERROR-COUNT
068800             MOVE "LOT ID IS TOO LONG, MAX 50 CHARS" TO
068900                 STK-ERROR-MSG(ERR-IDX)
069000         END-IF.
069100* BOTH DATES COME OFF THE MOVEMENT RECORD ITSELF (MOV-LOT-PREP-
069200* DATE/MOV-LOT-DUE-DATE), NOT STK-LOT-REC - THAT BUFFER ONLY EVER
069300* HOLDS WHATEVER LOT WAS LAST READ BUILDING THE TABLE AT 055, AND
069400* HAS NOTHING TO DO WITH THE LOT NAMED ON THIS MOVEMENT.  ON A NEW
069500* LOT MOV-LOT-PREP-DATE/MOV-LOT-DUE-DATE ARE THE ONLY PLACE THESE
069600* VALUES EXIST YET - SEE THE 09/14/04 CHANGE-LOG ENTRY.
069700     IF MOV-LOT-PREP-DATE = ZERO
069800         ADD 1 TO STK-ERROR-COUNT
069900         SET ERR-IDX TO STK-ERROR-COUNT
070000         MOVE "LOT PREPARATION DATE IS MISSING" TO
070100             STK-ERROR-MSG(ERR-IDX).
070200     IF MOV-LOT-DUE-DATE = ZERO
070300         ADD 1 TO STK-ERROR-COUNT
070400         SET ERR-IDX TO STK-ERROR-COUNT
070500         MOVE "LOT DUE DATE IS MISSING" TO
070600             STK-ERROR-MSG(ERR-IDX).
070700     IF MOV-LOT-PREP-DATE NOT = ZERO
070800         AND MOV-LOT-DUE-DATE NOT = ZERO
070900         AND MOV-LOT-PREP-DATE > MOV-LOT-DUE-DATE
071000         ADD 1 TO STK-ERROR-COUNT
071100         SET ERR-IDX TO STK-ERROR-COUNT
071200         MOVE "LOT PREPARATION DATE IS AFTER DUE DATE" TO
071300             STK-ERROR-MSG(ERR-IDX).
071400 370-EXIT.
071500     EXIT.
071600
071700* LOOKS UP EVERY LOT ROW ALREADY CARRYING THIS LOT-CODE IN THE
071800* TABLE - IF ANY OF THEM BELONG TO A DIFFERENT MEDICAL THAN THIS
071900* MOVEMENT'S, THE LOT-CODE IS BEING REUSED ACROSS MEDICALS.
072000 380-CHECK-LOT-MEDICAL.
072100     MOVE "380-CHECK-LOT-MEDICAL" TO PARA-NAME.
072200     SET LOT-IDX TO 1.
072300     PERFORM 385-SCAN-LOT-FOR-CONFLICT THRU 385-EXIT
072400             UNTIL LOT-IDX > WS-LOT-COUNT.
072500     IF LOT-HAS-OTHER-MEDICAL
072600         ADD 1 TO STK-ERROR-COUNT
072700         SET ERR-IDX TO STK-ERROR-COUNT
072800         MOVE "THIS LOT REFERS TO ANOTHER MEDICAL" TO
072900             STK-ERROR-MSG(ERR-IDX).
073000 380-EXIT.
073100     EXIT.
073200
073300* ONE PASS OVER THE LOT TABLE LOOKING FOR ANY ROW ALREADY CARRYING
073400* THIS LOT CODE UNDER A DIFFERENT MEDICAL - SETS LOT-CONFLICT-SW
073500* AND KEEPS GOING, SINCE A SECOND CONFLICTING ROW IS STILL JUST
073600* ONE ERROR TO REPORT.
073700 385-SCAN-LOT-FOR-CONFLICT.
073800     IF TBL-LOT-CODE(LOT-IDX) = MOV-LOT-CODE
073900         AND TBL-LOT-MEDICAL-CODE(LOT-IDX) NOT =
074000             MOV-MEDICAL-CODE
074100         MOVE "Y" TO LOT-CONFLICT-SW
074200     END-IF.
074300     SET LOT-IDX UP BY 1.
074400 385-EXIT.
074500     EXIT.
074600
074700* ADDED 02/11/04 PER REQUEST #H-2209 - UNDER LOTWITHCOST A LOT
074800* WITH NO COST ON IT CANNOT BE VALUED FOR THE PHARMACY'S
074900* INVENTORY COSTING REPORTS, SO IT IS REJECTED HERE RATHER THAN
075000* LET THROUGH WITH A ZERO COST.
075100 390-CHECK-LOT-COST.
075200     MOVE "390-CHECK-LOT-COST" TO PARA-NAME.
075300     IF NOT LOTWITHCOST-ON
075400         GO TO 390-EXIT.
075500* MOV-LOT-COST, NOT STK-LOT-REC'S LOT-COST - SEE THE 09/14/04
075600* CHANGE-LOG ENTRY, SAME REASON AS 370 ABOVE.
075700     IF MOV-LOT-COST NOT > 0.00
075800         ADD 1 TO STK-ERROR-COUNT
075900         SET ERR-IDX TO STK-ERROR-COUNT
076000         MOVE "LOT COST IS MISSING OR NOT GREATER THAN ZERO" TO
076100             STK-ERROR-MSG(ERR-IDX).
076200 390-EXIT.
076300     EXIT.
076400
076500******************************************************************
076600* 400-POST-CHARGE - INCREASE THE LOT'S AND MEDICAL'S ON-HAND
076700* QUANTITY.  IF THE LOT DOES NOT YET EXIST IN THE TABLE, ADD IT.
076800* BUFFER THE POSTED MOVEMENT IN STK-POSTED-TABLE - NOTHING GOES
076900* TO STKMOV-OUT UNTIL 900-CLEANUP.
077000******************************************************************
077100 400-POST-CHARGE.
077200     MOVE "400-POST-CHARGE" TO PARA-NAME.
077300* LOT-FOUND-SW WAS ALREADY RESET TO "N" AT THE TOP OF 300, SO A
077400* MOVEMENT THAT NEVER MATCHES AN EXISTING LOT FALLS THROUGH TO
077500* 420 BELOW AND A NEW ROW IS BORN.
077600     SET LOT-IDX TO 1.
077700     PERFORM 405-SCAN-LOT-FOR-MATCH THRU 405-EXIT
077800             UNTIL LOT-IDX > WS-LOT-COUNT.
077900     IF LOT-WAS-FOUND
078000         PERFORM 410-INCREASE-EXISTING-LOT THRU 410-EXIT
078100     ELSE
078200         PERFORM 420-CREATE-NEW-LOT THRU 420-EXIT.
078300* THE MEDICAL'S RUNNING TOTAL IS RAISED HERE REGARDLESS OF
078400* WHETHER THE LOT WAS NEW OR EXISTING - THE MEDICAL TABLE TRACKS
078500* TOTAL ON-HAND ACROSS ALL LOTS, THE LOT TABLE TRACKS EACH LOT'S
078600* OWN QUANTITY SEPARATELY.
078700     SET MED-IDX TO 1.
078800     PERFORM 406-SCAN-MED-FOR-TOTAL THRU 406-EXIT
078900             UNTIL MED-IDX > MEDICAL-ROW-COUNT.
079000* THE MOVEMENT IS BUFFERED HERE, NOT WRITTEN - SEE THE BANNER
079100* ABOVE FOR WHY NOTHING REACHES STKMOV-OUT UNTIL 900-CLEANUP.
079200     ADD 1 TO POSTED-COUNT.
079300     SET POST-IDX TO POSTED-COUNT.
079400     MOVE STK-MOVEMENT-REC TO POSTED-REC(POST-IDX).
079500* TBL-MED-TOTAL-QTY ABOVE ALREADY CARRIES THIS CHARGE - STKALERT
079600* IS GIVEN WS-ALERT-QTY (ALWAYS ZERO) RATHER THAN MOV-QUANTITY SO
079700* THE RESIDUAL IT FIGURES IS THE TABLE AS IT NOW STANDS, NOT THE
079800* TABLE LESS THE CHARGE A SECOND TIME.
079900     CALL "STKALERT" USING MOV-MEDICAL-CODE, STK-MEDICAL-TABLE,
080000         MEDICAL-ROW-COUNT, WS-ALERT-QTY.
080100 400-EXIT.
080200     EXIT.
080300
080400* FINDS WHETHER THE MOVEMENT'S LOT CODE ALREADY HAS A ROW IN THE
080500* TABLE - SETS LOT-FOUND-SW AND KEEPS GOING RATHER THAN STOPPING
080600* AT THE FIRST MATCH, SINCE 380 ABOVE ALREADY PROVED AT MOST ONE
080700* ROW CAN MATCH UNDER THIS MEDICAL.
080800 405-SCAN-LOT-FOR-MATCH.
080900     IF TBL-LOT-CODE(LOT-IDX) = MOV-LOT-CODE
081000         MOVE "Y" TO LOT-FOUND-SW
081100     END-IF.
081200     SET LOT-IDX UP BY 1.
081300 405-EXIT.
081400     EXIT.
081500
081600* ADDS THIS CHARGE'S QUANTITY INTO THE MEDICAL'S RUNNING TOTAL THE
081700* MOMENT ITS ROW IS FOUND.
081800 406-SCAN-MED-FOR-TOTAL.
081900     IF TBL-MED-CODE(MED-IDX) = MOV-MEDICAL-CODE
082000         ADD MOV-QUANTITY TO TBL-MED-TOTAL-QTY(MED-IDX)
082100     END-IF.
082200     SET MED-IDX UP BY 1.
082300 406-EXIT.
082400     EXIT.
082500
082600* THE LOT CODE MAY APPEAR ON MORE THAN ONE ROW ONLY IF 380 ABOVE
082700* WOULD HAVE ALREADY REJECTED A CONFLICTING MEDICAL, SO A SINGLE
082800* MATCHING ROW IS THE NORMAL CASE - THE LOOP SIMPLY FINDS IT.
082900 410-INCREASE-EXISTING-LOT.
083000     SET LOT-IDX TO 1.
083100     PERFORM 415-SCAN-AND-INCREASE-LOT THRU 415-EXIT
083200             UNTIL LOT-IDX > WS-LOT-COUNT.
083300 410-EXIT.
083400     EXIT.
083500
083600* ONE PASS, ADDING THE CHARGE QUANTITY INTO WHICHEVER ROW MATCHES
083700* THE MOVEMENT'S LOT CODE.
083800 415-SCAN-AND-INCREASE-LOT.
083900     IF TBL-LOT-CODE(LOT-IDX) = MOV-LOT-CODE
084000         ADD MOV-QUANTITY TO TBL-LOT-QTY(LOT-IDX)
084100     END-IF.
084200     SET LOT-IDX UP BY 1.
084300 415-EXIT.
084400     EXIT.
084500
084600* AUTOMATICLOT-IN GENERATES A LOT CODE FROM THE BATCH REFERENCE
084700* AND TODAY'S DATE - OTHERWISE THE CODE CAME IN ON THE MOVEMENT.
084800 420-CREATE-NEW-LOT.
084900* THE GENERATED CODE EMBEDS THE MEDICAL CODE AND TODAY'S DATE SO
085000* TWO AUTOMATICLOT-IN CHARGES FOR THE SAME MEDICAL ON THE SAME
085100* DAY STILL GET DISTINCT LOT CODES AS LONG AS THEIR REFERENCE
085200* NUMBERS DIFFER - THE LOT CODE IS HANDED BACK INTO MOV-LOT-CODE
085300* SO IT GOES OUT ON THE POSTED RECORD AND INTO THE ERROR TRACE.
085400     ADD 1 TO WS-LOT-COUNT.
085500     SET LOT-IDX TO WS-LOT-COUNT.
085600     IF MOV-LOT-CODE = SPACES
085700         STRING "AUTO-" MOV-MEDICAL-CODE "-" WS-TODAY-CCYYMMDD
085800             DELIMITED BY SIZE INTO TBL-LOT-CODE(LOT-IDX)
085900         MOVE TBL-LOT-CODE(LOT-IDX) TO MOV-LOT-CODE
086000     ELSE
086100         MOVE MOV-LOT-CODE TO TBL-LOT-CODE(LOT-IDX)
086200     END-IF.
086300* PREP/DUE DATE AND COST COME OFF THE MOVEMENT'S OWN MOV-LOT-PREP-
086400* DATE/MOV-LOT-DUE-DATE/MOV-LOT-COST, NOT STK-LOT-REC - SEE THE
086500* 09/14/04 CHANGE-LOG ENTRY.  370/390 ABOVE HAVE ALREADY PROVED
086600* THESE OUT BEFORE THIS PARAGRAPH EVER RUNS.
086700     MOVE MOV-LOT-PREP-DATE  TO TBL-LOT-PREP-DATE(LOT-IDX).
086800     MOVE MOV-LOT-DUE-DATE   TO TBL-LOT-DUE-DATE(LOT-IDX).
086900     MOVE MOV-LOT-COST       TO TBL-LOT-COST(LOT-IDX).
087000     MOVE MOV-QUANTITY       TO TBL-LOT-QTY(LOT-IDX).
087100     MOVE MOV-MEDICAL-CODE   TO TBL-LOT-MEDICAL-CODE(LOT-IDX).
087200 420-EXIT.
087300     EXIT.
087400
087500* NO FILE-STATUS CHECK AFTER THE OPENS - A MISSING OR UNCATALOGED
087600* FILE FAILS THE JOB STEP AT THE JCL LEVEL BEFORE THIS PROGRAM
087700* EVER GETS CONTROL, THE SAME AS EVERY OTHER JOB IN THE SUITE.
087800 800-OPEN-FILES.
087900     MOVE "800-OPEN-FILES" TO PARA-NAME.
088000     OPEN INPUT STKMOV-IN, STKLOT-IN, STKMED-IN, STKCTL-IN.
088100     OPEN OUTPUT STKMOV-OUT, SYSOUT.
088200 800-EXIT.
088300     EXIT.
088400
088500* CALLED FROM BOTH 900-CLEANUP AND 1000-ABEND-RTN - FILES MUST
088600* CLOSE CLEANLY WHETHER THE RUN WENT NORMAL OR ABENDED.
088700 850-CLOSE-FILES.
088800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
088900     CLOSE STKMOV-IN, STKLOT-IN, STKMED-IN, STKCTL-IN,
089000           STKMOV-OUT, SYSOUT.
089100 850-EXIT.
089200     EXIT.
089300
089400* THE TRAILER RECORD IS READ BY THIS SAME PARAGRAPH - TRL-IS-
089500* TRAILER IS TESTED BY THE CALLER (100-MAINLINE'S PERFORM UNTIL)
089600* RATHER THAN HERE, SO THE TRAILER'S OWN CONTROL TOTALS ARE LEFT
089700* UNTOUCHED FOR 900-CLEANUP TO CHECK.
089800 900-READ-STKMOV.
089900     READ STKMOV-IN INTO STK-MOVEMENT-REC
090000         AT END MOVE "N" TO MORE-DATA-SW
090100         GO TO 900-EXIT
090200     END-READ.
090300     IF NOT TRL-IS-TRAILER
090400         ADD 1 TO RECORDS-READ.
090500 900-EXIT.
090600     EXIT.
090700
090800* THE TRAILER CARRIES THE PHARMACY'S OWN COUNT OF WHAT WENT INTO
090900* THE RUN - IF IT DOES NOT MATCH WHAT WE ACTUALLY READ AND
091000* POSTED, THE RUN IS OUT OF BALANCE AND NOTHING GOES OUT, SAME AS
091100* DALYEDIT/DALYUPDT DO WITH THEIR OWN TRAILERS.
091200 900-CLEANUP.
091300     MOVE "900-CLEANUP" TO PARA-NAME.
091400     IF NOT TRL-IS-TRAILER
091500         MOVE "** STKMOV-IN ENDED WITHOUT A TRAILER RECORD" TO
091600             ABEND-REASON
091700         GO TO 1000-ABEND-RTN.
091800     IF TRL-MOVEMENTS-READ NOT = RECORDS-READ
091900             OR TRL-MOVEMENTS-POSTED NOT = RECORDS-POSTED
092000         MOVE "** CONTROL TOTALS OUT OF BALANCE ON TRAILER" TO
092100             ABEND-REASON
092200         GO TO 1000-ABEND-RTN.
092300     SET POST-IDX TO 1.
092400     PERFORM 905-WRITE-POSTED-RECS THRU 905-EXIT
092500             UNTIL POST-IDX > POSTED-COUNT.
092600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
092700* FILES ARE CLOSED BEFORE THE COUNTS ARE DISPLAYED, NOT AFTER -
092800* IF STKMOV-OUT FAILED TO CLOSE CLEANLY THE OPERATOR SHOULD SEE
092900* THAT BEFORE BEING TOLD THE JOB WENT NORMAL.
093000     DISPLAY "** RECORDS READ **".
093100     DISPLAY RECORDS-READ.
093200     DISPLAY "** RECORDS POSTED **".
093300     DISPLAY RECORDS-POSTED.
093400     DISPLAY "** RECORDS REJECTED **".
093500* RECORDS-REJECTED IS ALWAYS ZERO ON A NORMAL END OF JOB - A
093600* REJECTED MOVEMENT ABENDS THE WHOLE RUN BEFORE REACHING HERE,
093700* SO THIS DISPLAY IS KEPT MORE FOR SYMMETRY WITH DALYUPDT'S OWN
093800* END-OF-JOB COUNTS THAN BECAUSE IT EVER SHOWS A NONZERO VALUE.
093900     DISPLAY RECORDS-REJECTED.
094000     DISPLAY "******** NORMAL END OF JOB STKCHRG ********".
094100 910-EXIT.
094200     EXIT.
094300
094400* WRITES EVERY BUFFERED ROW OUT TO STKMOV-OUT, ONE PERFORM PER
094500* ROW - ONLY REACHED AFTER THE TRAILER'S CONTROL TOTALS HAVE
094600* ALREADY PROVED OUT ABOVE.
094700 905-WRITE-POSTED-RECS.
094800     WRITE STKMOV-OUT-REC FROM POSTED-REC(POST-IDX).
094900     SET POST-IDX UP BY 1.
095000 905-EXIT.
095100     EXIT.
095200
095300* ATTACHES THE MEDICAL'S DESCRIPTION TO THE ERROR TRACE SO THE
095400* PHARMACY CAN SEE WHAT WAS BEING CHARGED WHEN THE BATCH DIED -
095500* A PLACEHOLDER GOES OUT WHEN NO MEDICAL WAS EVEN CHOSEN.
095600 950-WRITE-ABEND-ERRORS.
095700     MOVE "950-WRITE-ABEND-ERRORS" TO PARA-NAME.
095800     MOVE "** NO MEDICAL WAS CHOSEN **" TO WS-MEDICAL-DESC.
095900     IF MOV-MEDICAL-CODE NOT = ZERO
096000         SET MED-IDX TO 1
096100         PERFORM 955-SCAN-MED-FOR-DESC THRU 955-EXIT
096200                 UNTIL MED-IDX > MEDICAL-ROW-COUNT.
096300* A MEDICAL CODE THAT FAILED 350-CHECK-MEDICAL NEVER MATCHES
096400* ANYTHING IN THE TABLE, SO THE PLACEHOLDER SET ABOVE STAYS IN
096500* PLACE FOR THAT CASE RATHER THAN SHOWING A BLANK DESCRIPTION.
096600     DISPLAY "** MEDICAL ON FAILED MOVEMENT **".
096700     DISPLAY WS-MEDICAL-DESC.
096800* ONE SYSOUT LINE PER VIOLATION FOUND BACK IN 300-VALIDATE-
096900* MOVEMENT'S RANGE - A MOVEMENT WITH THREE THINGS WRONG WITH IT
097000* PRODUCES THREE LINES HERE, ALL CARRYING THE SAME MOV-REF-NO SO
097100* THE PHARMACY CAN TELL THEY BELONG TO ONE MOVEMENT.
097200     SET ERR-IDX TO 1.
097300     PERFORM 960-WRITE-ONE-ERROR THRU 960-EXIT
097400             UNTIL ERR-IDX > STK-ERROR-COUNT.
097500 950-EXIT.
097600     EXIT.
097700
097800* LOOKS UP THE MEDICAL'S DESCRIPTION FOR THE ABEND TRACE - DOES
097900* NOT STOP EARLY ONCE A MATCH IS FOUND, SINCE THE TABLE IS AT
098000* MOST 2000 ROWS AND THIS PARAGRAPH ONLY EVER RUNS ONCE PER
098100* ABENDING MOVEMENT.
098200 955-SCAN-MED-FOR-DESC.
098300     IF TBL-MED-CODE(MED-IDX) = MOV-MEDICAL-CODE
098400         MOVE TBL-MED-DESCRIPTION(MED-IDX) TO
098500             WS-MEDICAL-DESC
098600     END-IF.
098700     SET MED-IDX UP BY 1.
098800 955-EXIT.
098900     EXIT.
099000
099100* WRITES ONE ABEND-REC PER ACCUMULATED ERROR MESSAGE ON THE
099200* FAILED MOVEMENT.
099300 960-WRITE-ONE-ERROR.
099400     MOVE "STKCHRG" TO ABEND-PROGRAM.
099500     MOVE "300-VALIDATE-MOVEMENT" TO PARA-NAME.
099600     MOVE STK-ERROR-MSG(ERR-IDX) TO ABEND-REASON.
099700     MOVE MOV-REF-NO TO ACTUAL-VAL.
099800     WRITE SYSOUT-REC FROM ABEND-REC.
099900     SET ERR-IDX UP BY 1.
100000 960-EXIT.
100100     EXIT.
100200
100300* COPY STKABEND SUPPLIES ABEND-REC AND THE FORCED DIVIDE-BY-ZERO
100400* BELOW THAT ACTUALLY KNOCKS THE STEP INTO A NON-ZERO CONDITION
100500* CODE - GOBACK ALONE WOULD LEAVE THE STEP LOOKING LIKE IT ENDED
100600* CLEAN TO THE JCL, AND THE PHARMACY WOULD NEVER RERUN A BAD
100700* BATCH.
100800 1000-ABEND-RTN.
100900     MOVE "STKCHRG" TO ABEND-PROGRAM.
101000     WRITE SYSOUT-REC FROM ABEND-REC.
101100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
101200     DISPLAY "*** ABNORMAL END OF JOB - STKCHRG ***" UPON CONSOLE.
101300     DIVIDE ZERO-VAL INTO ONE-VAL.
101400
