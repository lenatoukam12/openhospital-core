000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STKLOTLD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/18/89.
000600 DATE-COMPILED. 02/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LISTS EVERY LOT HELD FOR ONE MEDICAL
001300*          ITEM, SOONEST-EXPIRING FIRST, FOR THE PHARMACY DESK
001400*          TO CHECK BEFORE THEY CALL IN A CHARGING OR
001500*          DISCHARGING BATCH.
001600*
001700*          THIS IS A LOOK-UP ONLY - IT NEVER WRITES A LOT RECORD
001800*          OR A REPORT, IT JUST DISPLAYS WHAT IT FOUND TO
001900*          SYSOUT.  WHEN UPSI-1 IS ON, LOTS CURRENTLY AT ZERO
002000*          QUANTITY ARE LEFT OFF THE LISTING.
002100*
002200******************************************************************
002300
002400         INPUT FILE (LOTS)       -   DDS0001.STKLOTIN
002500
002600         DUMP FILE               -   SYSOUT
002700
002800******************************************************************
002900*   CHANGE LOG
003000*
003100*   02/18/89 JS  ORIGINAL PROGRAM - LISTS ALL LOTS FOR A MEDICAL
003200*   03/15/99 JS  Y2K - NO CHANGE NEEDED, LOT DATES ALREADY
003300*                CCYYMMDD IN THIS PROGRAM
003400*   06/19/02 PW  ADDED UPSI-1 REMOVE-EMPTY-LOTS SWITCH PER
003500*                PHARMACY REQUEST #H-1950
003600*   02/11/04 PW  NO CHANGE - NOTED HERE THAT THIS PROGRAM MUST
003700*                STAY READ-ONLY, DO NOT ADD A WRITE OF STKLOT-IN
003800*                BACK OUT NO MATTER HOW CONVENIENT IT LOOKS
003900*   05/03/04 TS  DROPPED THE CLASS STK-SIGN-CLASS CLAUSE FROM
004000*                SPECIAL-NAMES - THIS PROGRAM NEVER SEES A
004100*                MOVEMENT RECORD OR A SIGN BYTE, THE CLAUSE WAS
004200*                JUST CARRIED OVER FROM STKCHRG/STKDISC UNUSED
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900* TOP-OF-FORM IS CARRIED FOR CONSISTENCY WITH THE OTHER
005000* PROGRAMS IN THE SUITE EVEN THOUGH THIS JOB NEVER PRINTS A
005100* REPORT - DROPPING IT WOULD JUST INVITE IT BACK THE DAY ONE
005200* GETS ASKED FOR.
005300     C01 IS TOP-OF-FORM
005400* UPSI-1 IS SET IN THE JCL EXEC CARD BY THE PHARMACY DESK
005500* WHEN THEY ONLY WANT LOTS STILL CARRYING STOCK - OFF IS THE
005600* DEFAULT AND LISTS EVERYTHING, EMPTY OR NOT.
005700     UPSI-1 ON STATUS  IS REMOVE-EMPTY-LOTS
005800             OFF STATUS IS KEEP-EMPTY-LOTS.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100* SYSOUT IS THE ONLY OUTPUT THIS JOB PRODUCES - THE LOT
006200* LISTING AND THE ABEND LINE BOTH GO HERE, THERE IS NO
006300* SEPARATE REPORT FILE.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800* STKLOT-IN IS THE SAME LOTS FILE STKCHRG/STKDISC READ AND
006900* WRITE BACK - THIS PROGRAM ONLY EVER OPENS IT INPUT.
007000     SELECT STKLOT-IN
007100     ASSIGN TO UT-S-STKLTIN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS STKLOT-IN-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700* SYSOUT-REC IS A PLAIN 130-BYTE PRINT LINE - DISPLAY MOVES
007800* THE LISTING AND ABEND TEXT INTO IT A LINE AT A TIME, THERE
007900* IS NO GROUPED 01 LAYOUT BEHIND IT SINCE NOTHING HERE IS
008000* COLUMNAR.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900* STKLOT-IN-REC IS THE RAW 105-BYTE DISK IMAGE - READ MOVES
009000* IT STRAIGHT INTO STK-LOT-REC (FROM COPY STKLOT) BELOW, THE
009100* SAME WAY STKCHRG/STKDISC DO IT ON THEIR OWN COPY OF THIS
009200* FILE.
009300 FD  STKLOT-IN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 105 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS STKLOT-IN-REC.
009900 01  STKLOT-IN-REC  PIC X(105).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  STKLOT-IN-STATUS        PIC X(2).
010500         88  STKLOT-IN-OK        VALUE "00".
010600
010700** STKLOT GIVES US THE LOT RECORD LAYOUT AND THE IN-MEMORY
010800** STK-LOT-TABLE - STKABEND GIVES US THE STANDARD SYSOUT ERROR
010900** LINE, SAME TWO COPYBOOKS STKCHRG/STKDISC PULL IN.
011000 COPY STKLOT.
011100 COPY STKABEND.
011200
011300** OPERATOR KEYS THE MEDICAL CODE TO LIST ON SYSIN - NO DEFAULT,
011400** A BLANK/ZERO CARD JUST COMES BACK WITH NOTHING SELECTED.
011500 01  WS-TARGET-MEDICAL-CODE         PIC 9(06) VALUE ZERO.
011600
011700** COUNTS FOR THE END-OF-JOB TALLY DISPLAYED IN 900-CLEANUP -
011800** WS-LOT-COUNT IS HOW MANY ROWS CAME OFF STKLOT-IN, THE OTHER
011900** TWO SPLIT THAT MEDICAL'S ROWS BETWEEN LISTED AND SKIPPED.
012000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012100     05  WS-LOT-COUNT                PIC 9(04) COMP VALUE ZERO.
012200     05  WS-LOTS-LISTED               PIC 9(04) COMP VALUE ZERO.
012300     05  WS-LOTS-SKIPPED              PIC 9(04) COMP VALUE ZERO.
012400
012500** ONLY ONE SWITCH IN THIS PROGRAM - WHETHER STKLOT-IN HAS MORE
012600** ROWS TO READ.  REMOVE-EMPTY-LOTS/KEEP-EMPTY-LOTS ARE UPSI-1
012700** CONDITION-NAMES OFF SPECIAL-NAMES, NOT A WORKING-STORAGE
012800** SWITCH, SO THEY DO NOT LIVE HERE.
012900 01  FLAGS-AND-SWITCHES.
013000     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
013100         88  NO-MORE-DATA            VALUE "N".
013200
013300** ONE DISPLAY LINE, BUILT FRESH FOR EACH LOT ROW THAT PASSES
013400** THE REMOVE-EMPTY-LOTS TEST IN 210.  WS-LISTING-QTY USES A
013500** ZERO-SUPPRESSED EDIT PICTURE SINCE THIS GOES STRAIGHT TO
013600** SYSOUT, NOT TO A DISK RECORD.
013700 01  WS-LISTING-LINE.
013800     05  WS-LISTING-LOT-CODE          PIC X(49).
013900     05  FILLER                       PIC X(01) VALUE SPACE.
014000     05  WS-LISTING-DUE-DATE          PIC 9(08).
014100     05  FILLER                       PIC X(01) VALUE SPACE.
014200     05  WS-LISTING-QTY                PIC ZZZZZZZ9.
014300
014400** SECOND VIEW OF THE SAME LISTING LINE, CUT INTO THE CC/YY/MM/
014500** DD PIECES OF THE DUE DATE SO 210 CAN DISPLAY IT WITH DASHES
014600** INSTEAD OF AS ONE RAW 8-DIGIT NUMBER.
014700 01  WS-LISTING-DUE-DATE-PARTS REDEFINES WS-LISTING-LINE.
014800     05  FILLER                       PIC X(49).
014900     05  FILLER                       PIC X(01).
015000     05  WS-LISTING-DUE-CC            PIC 9(02).
015100     05  WS-LISTING-DUE-YY            PIC 9(02).
015200     05  WS-LISTING-DUE-MM            PIC 9(02).
015300     05  WS-LISTING-DUE-DD            PIC 9(02).
015400     05  FILLER                       PIC X(01).
015500     05  FILLER                       PIC X(08).
015600
015700** SPLITS THE 6-DIGIT MEDICAL CODE INTO THE SAME CATEGORY/
015800** SEQUENCE HALVES THE PHARMACY CATALOG USES, SO THE HEADING
015900** DISPLAY IN 200 CAN SHOW WHICH CATEGORY WAS KEYED.
016000 01  WS-TARGET-MED-PARTS REDEFINES WS-TARGET-MEDICAL-CODE.
016100     05  WS-TARGET-MED-CATEGORY      PIC 9(02).
016200     05  WS-TARGET-MED-SEQUENCE      PIC 9(04).
016300
016400******************************************************************
016500* MAINLINE - THIS JOB HAS NO MOVEMENT LIST TO WALK, JUST ONE
016600* SYSIN CARD NAMING A MEDICAL, SO THE WHOLE RUN IS THREE STEPS:
016700* LOAD THE LOTS, WALK THE TABLE ONCE FOR THE MEDICAL ASKED FOR,
016800* TALLY AND CLOSE OUT.
016900******************************************************************
017000 PROCEDURE DIVISION.
017100* A CLEAN RETURN-CODE OF ZERO IS FORCED HERE ON THE NORMAL
017200* PATH - THE ONLY OTHER WAY OUT OF THIS JOB IS THROUGH
017300* 1000-ABEND-RTN, WHICH NEVER COMES BACK TO THIS POINT.
017400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017500     PERFORM 200-SELECT-MEDICAL-LOTS THRU 200-EXIT.
017600     PERFORM 900-CLEANUP THRU 900-EXIT.
017700     MOVE +0 TO RETURN-CODE.
017800     GOBACK.
017900
018000******************************************************************
018100* 000-HOUSEKEEPING - PICK UP THE MEDICAL CODE, OPEN THE LOTS
018200* FILE, LOAD THE WHOLE THING INTO THE TABLE.  AN EMPTY LOTS
018300* FILE IS TREATED AS A SETUP MISTAKE, NOT JUST "NOTHING TO
018400* LIST", SO THE RUN ABENDS RATHER THAN LISTING NOTHING SILENTLY.
018500******************************************************************
018600 000-HOUSEKEEPING.
018700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018800     DISPLAY "******** BEGIN JOB STKLOTLD ********".
018900* THE SYSIN CARD IS A SINGLE 6-DIGIT MEDICAL CODE, RIGHT-
019000* JUSTIFIED WITH LEADING ZEROS - NO OTHER PARAMETER IS READ
019100* BY THIS JOB.
019200     ACCEPT WS-TARGET-MEDICAL-CODE FROM SYSIN.
019300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019400     PERFORM 050-LOAD-LOT-TABLE THRU 050-EXIT.
019500* A ZERO COUNT HERE MEANS STKLOT-IN HAD NO ROWS AT ALL -
019600* MOST LIKELY THE WRONG GENERATION DATA SET WAS CATALOGED
019700* IN THE JCL, SO THE JOB ABENDS RATHER THAN SILENTLY TELLING
019800* THE PHARMACY DESK "NO LOTS FOUND".
019900     IF WS-LOT-COUNT = ZERO
020000         MOVE "** EMPTY STKLOT-IN INPUT FILE" TO ABEND-REASON
020100         GO TO 1000-ABEND-RTN.
020200 000-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600* 050-LOAD-LOT-TABLE - SAME SHAPE AS STKCHRG/STKDISC'S TABLE
020700* LOAD.  THE LOTS FILE ARRIVES PRESORTED ASCENDING BY
020800* LOT-DUE-DATE OUT OF THE JCL SORT STEP, SO THE TABLE COMES OUT
020900* ALREADY IN SOONEST-EXPIRING-FIRST ORDER WITH NO SORT VERB
021000* CODED HERE.
021100******************************************************************
021200 050-LOAD-LOT-TABLE.
021300     MOVE "050-LOAD-LOT-TABLE" TO PARA-NAME.
021400     MOVE "Y" TO MORE-DATA-SW.
021500     PERFORM 055-READ-ONE-LOT THRU 055-EXIT
021600             UNTIL NO-MORE-DATA OR WS-LOT-COUNT = 500.
021700 050-EXIT.
021800     EXIT.
021900
022000 055-READ-ONE-LOT.
022100* ONE PHYSICAL READ PER CALL - AT END JUST FLIPS MORE-DATA-SW,
022200* IT DOES NOT GO NEAR 1000-ABEND-RTN, SINCE RUNNING OUT OF
022300* LOT RECORDS PARTWAY THROUGH IS THE NORMAL WAY THIS LOOP
022400* ENDS, NOT AN ERROR.
022500     READ STKLOT-IN INTO STK-LOT-REC
022600         AT END
022700             MOVE "N" TO MORE-DATA-SW
022800             GO TO 055-EXIT
022900     END-READ.
023000     ADD 1 TO WS-LOT-COUNT.
023100     SET LOT-IDX TO WS-LOT-COUNT.
023200* EVERY FIELD OFF THE DISK RECORD IS CARRIED INTO THE TABLE
023300* ROW UNCHANGED - THIS PROGRAM NEVER RECALCULATES A LOT
023400* FIGURE, IT ONLY EVER DISPLAYS WHAT STKCHRG/STKDISC LAST
023500* LEFT ON FILE.
023600     MOVE LOT-CODE          TO TBL-LOT-CODE(LOT-IDX).
023700     MOVE LOT-PREPARATION-DATE TO TBL-LOT-PREP-DATE(LOT-IDX).
023800     MOVE LOT-DUE-DATE      TO TBL-LOT-DUE-DATE(LOT-IDX).
023900     MOVE LOT-COST          TO TBL-LOT-COST(LOT-IDX).
024000     MOVE LOT-MAIN-STORE-QTY TO TBL-LOT-QTY(LOT-IDX).
024100     MOVE LOT-MEDICAL-CODE  TO TBL-LOT-MEDICAL-CODE(LOT-IDX).
024200 055-EXIT.
024300     EXIT.
024400
024500******************************************************************
024600* 200-SELECT-MEDICAL-LOTS - WALKS THE TABLE IN THE ORDER IT WAS
024700* LOADED (ALREADY DUE-DATE ASCENDING), PICKS OUT ONLY THIS
024800* MEDICAL'S ROWS, AND WHEN REMOVE-EMPTY-LOTS IS ON LEAVES OFF
024900* ANY LOT CURRENTLY SHOWING ZERO IN THE MAIN STORE.
025000******************************************************************
025100 200-SELECT-MEDICAL-LOTS.
025200     MOVE "200-SELECT-MEDICAL-LOTS" TO PARA-NAME.
025300     DISPLAY "** LOTS FOR MEDICAL ** " WS-TARGET-MEDICAL-CODE
025400         " CATEGORY " WS-TARGET-MED-CATEGORY.
025500* NO INDEX RANGE TO NARROW THE SEARCH TO, SO THE WHOLE TABLE
025600* IS WALKED TOP TO BOTTOM EVEN THOUGH ONLY ONE MEDICAL'S
025700* ROWS ARE WANTED - AT 500 ROWS MAXIMUM THIS IS CHEAP ENOUGH
025800* NOT TO WARRANT AN INDEXED LOOKUP TABLE OF ITS OWN.
025900     SET LOT-IDX TO 1.
026000     PERFORM 205-SCAN-LOT-TABLE THRU 205-EXIT
026100             UNTIL LOT-IDX > WS-LOT-COUNT.
026200 200-EXIT.
026300     EXIT.
026400
026500* ONE ROW AT A TIME - LISTS THE ROW IF IT BELONGS TO THE TARGET
026600* MEDICAL, SKIPS IT OTHERWISE, AND BUMPS LOT-IDX EITHER WAY.
026700 205-SCAN-LOT-TABLE.
026800     IF TBL-LOT-MEDICAL-CODE(LOT-IDX) = WS-TARGET-MEDICAL-CODE
026900         PERFORM 210-LIST-ONE-LOT THRU 210-EXIT
027000     END-IF.
027100     SET LOT-IDX UP BY 1.
027200 205-EXIT.
027300     EXIT.
027400
027500* ONE ROW ALREADY KNOWN TO BELONG TO THE TARGET MEDICAL - UNDER
027600* UPSI-1 A ZERO-QUANTITY LOT IS COUNTED AS SKIPPED AND LEFT OFF
027700* THE SYSOUT LISTING, OTHERWISE EVERY FIELD IS MOVED TO THE
027800* LISTING LINE AND DISPLAYED.
027900 210-LIST-ONE-LOT.
028000* THE SKIP TEST RUNS BEFORE ANY FIELD IS MOVED TO THE LISTING
028100* LINE - NO SENSE BUILDING A DISPLAY LINE FOR A LOT THAT IS
028200* GOING TO BE THROWN AWAY ANYWAY.
028300     IF REMOVE-EMPTY-LOTS AND TBL-LOT-QTY(LOT-IDX) = ZERO
028400         ADD 1 TO WS-LOTS-SKIPPED
028500         GO TO 210-EXIT.
028600     MOVE TBL-LOT-CODE(LOT-IDX)     TO WS-LISTING-LOT-CODE.
028700     MOVE TBL-LOT-DUE-DATE(LOT-IDX) TO WS-LISTING-DUE-DATE.
028800     MOVE TBL-LOT-QTY(LOT-IDX)      TO WS-LISTING-QTY.
028900* WS-LISTING-DUE-DATE-PARTS IS THE SAME BYTES AS THE DATE
029000* JUST MOVED ABOVE, SEEN THROUGH THE CC/YY/MM/DD REDEFINES,
029100* SO THE DISPLAY BELOW CAN PUT DASHES IN WITHOUT ANY EXTRA
029200* UNSTRING OR INSPECT WORK.
029300     DISPLAY WS-LISTING-LOT-CODE " DUE " WS-LISTING-DUE-CC
029400         WS-LISTING-DUE-YY "-" WS-LISTING-DUE-MM "-"
029500         WS-LISTING-DUE-DD " QTY " WS-LISTING-QTY.
029600     ADD 1 TO WS-LOTS-LISTED.
029700 210-EXIT.
029800     EXIT.
029900
030000* ONLY TWO FILES IN THIS PROGRAM - THE LOTS INPUT AND THE SYSOUT
030100* LISTING, NO MOVEMENTS, NO MEDICALS, NO CONTROL RECORD.
030200 800-OPEN-FILES.
030300     MOVE "800-OPEN-FILES" TO PARA-NAME.
030400* NO FILE STATUS CHECK CODED AFTER EITHER OPEN - IF STKLOT-IN
030500* IS MISSING OR MISCATALOGED THE RUN FAILS AT THE FIRST READ
030600* INSTEAD, WHICH IS WHERE 000-HOUSEKEEPING IS ALREADY WATCHING.
030700     OPEN INPUT STKLOT-IN.
030800     OPEN OUTPUT SYSOUT.
030900 800-EXIT.
031000     EXIT.
031100
031200* CALLED FROM BOTH THE NORMAL 900-CLEANUP PATH AND 1000-ABEND-
031300* RTN SO THE FILES ARE ALWAYS CLOSED, WHETHER THE JOB ENDS
031400* CLEAN OR DIES PARTWAY THROUGH.
031500 850-CLOSE-FILES.
031600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031700     CLOSE STKLOT-IN, SYSOUT.
031800 850-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200* 900-CLEANUP - NOTHING TO BALANCE AGAINST A TRAILER HERE, THIS
032300* IS A LOOK-UP JOB, NOT A POSTING RUN - JUST CLOSE UP AND SHOW
032400* THE PHARMACY HOW MANY LOTS CAME BACK AND HOW MANY WERE LEFT
032500* OFF FOR BEING EMPTY.
032600******************************************************************
032700 900-CLEANUP.
032800     MOVE "900-CLEANUP" TO PARA-NAME.
032900* FILES ARE CLOSED FIRST, BEFORE EITHER TALLY IS DISPLAYED -
033000* IF SYSOUT WAS STILL OPEN AND SOMETHING WENT WRONG ON CLOSE
033100* THE OPERATOR SHOULD SEE THAT BEFORE THE "NORMAL END" LINE.
033200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033300     DISPLAY "** LOTS LISTED **".
033400     DISPLAY WS-LOTS-LISTED.
033500     DISPLAY "** LOTS SKIPPED (EMPTY) **".
033600     DISPLAY WS-LOTS-SKIPPED.
033700     DISPLAY "******** NORMAL END OF JOB STKLOTLD ********".
033800 900-EXIT.
033900     EXIT.
034000
034100* SAME FORCED-ABEND IDIOM AS STKCHRG/STKDISC - WRITE THE SYSOUT
034200* ERROR LINE, CLOSE WHAT IS OPEN, THEN DIVIDE BY ZERO SO THE
034300* STEP COMES BACK WITH A NON-ZERO CONDITION CODE THE JCL CAN
034400* SEE.
034500 1000-ABEND-RTN.
034600* ABEND-PROGRAM/ABEND-REASON/ABEND-REC ALL COME FROM COPY
034700* STKABEND - THE SAME ERROR LINE LAYOUT STKCHRG/STKDISC
034800* WRITE TO SYSOUT WHEN THEY GIVE UP ON A RUN.
034900     MOVE "STKLOTLD" TO ABEND-PROGRAM.
035000     WRITE SYSOUT-REC FROM ABEND-REC.
035100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035200     DISPLAY "*** ABNORMAL END OF JOB - STKLOTLD ***" UPON CONSOLE.
035300     DIVIDE ZERO-VAL INTO ONE-VAL.
