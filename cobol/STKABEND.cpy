000100******************************************************************
000200* STKABEND  -  COMMON ABEND-TRACE RECORD FOR THE MEDSTOCK SUITE
000300*              WRITTEN TO SYSOUT BY EVERY PROGRAM BEFORE IT FORCES
000400*              THE JOB DOWN (DIVIDE ZERO-VAL INTO ONE-VAL)
000500*
000600*   HISTORY
000700*   01/04/97 JS  ORIGINAL COPYBOOK FOR THE STOCK-MOVEMENT SUITE
000800*   06/19/02 PW  ADDED ABEND-PROGRAM FOR MULTI-PROGRAM TRACE-BACK
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-PROGRAM              PIC X(08).
001200     05  PARA-NAME                  PIC X(30).
001300     05  ABEND-REASON               PIC X(50).
001400     05  EXPECTED-VAL                PIC X(10).
001500     05  ACTUAL-VAL                  PIC X(10).
001600     05  FILLER                      PIC X(12).
001700
001800 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
001900 77  ONE-VAL                         PIC S9(4) COMP VALUE +1.
