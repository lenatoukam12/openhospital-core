000100******************************************************************
000200* STKMOV  -  MEDICAL STOCK MOVEMENT RECORD (CHARGE/DISCHARGE)
000300*
000400*            ONE OCCURRENCE PER PROPOSED OR POSTED MOVEMENT OF
000500*            MEDICAL ITEMS AGAINST A LOT OF STOCK.  USED BOTH FOR
000600*            THE INBOUND MOVEMENTS-IN FILE (PROPOSED MOVEMENTS)
000700*            AND THE OUTBOUND MOVEMENTS-OUT FILE (POSTED
000800*            MOVEMENTS, ONE PER LOT ACTUALLY AFFECTED).
000900*
001000*   HISTORY
001100*   11/02/98 JS  ORIGINAL LAYOUT FOR THE STOCK-MOVEMENT SUITE
001200*   03/15/99 JS  Y2K - MOV-DATE WIDENED TO CCYYMMDD
001300*   08/07/01 RB  ADDED MOV-TYPE-SIGN, DROPPED OLD 2-DIGIT YEAR
001400*   02/11/04 PW  ADDED MOV-POSTED-LOT-SEQ FOR AUTO-SPLIT MOVEMENTS
001500*   09/14/04 TS  ADDED MOV-LOT-PREP-DATE, MOV-LOT-DUE-DATE AND
001600*                MOV-LOT-COST - PHARMACY AUDIT #H-2411 FOUND
001700*                STKCHRG/STKDISC VALIDATING AND EVEN STORING A
001800*                LOT'S PREP/DUE DATE AND COST OUT OF STK-LOT-REC,
001900*                WHICH BY THAT POINT IN THE RUN HOLDS WHATEVER LOT
002000*                RECORD WAS LAST READ BUILDING THE TABLE - NOT
002100*                ANYTHING TO DO WITH THE MOVEMENT ON HAND.  THESE
002200*                THREE VALUES HAVE TO RIDE ON THE MOVEMENT ITSELF.
002300******************************************************************
002400 01  STK-MOVEMENT-REC.
002500     05  MOV-REF-NO                  PIC X(50).
002600     05  MOV-DATE                    PIC 9(08).
002700     05  MOV-DATE-PARTS REDEFINES MOV-DATE.
002800         10  MOV-DATE-CC              PIC 9(02).
002900         10  MOV-DATE-YY              PIC 9(02).
003000         10  MOV-DATE-MM              PIC 9(02).
003100         10  MOV-DATE-DD              PIC 9(02).
003200     05  MOV-TYPE-CODE                PIC X(10).
003300     05  MOV-TYPE-SIGN                PIC X(01).
003400         88  MOV-IS-CHARGE            VALUE "+".
003500         88  MOV-IS-DISCHARGE         VALUE "-".
003600         88  MOV-SIGN-UNKNOWN         VALUE SPACE.
003700     05  MOV-MEDICAL-CODE             PIC 9(06).
003800     05  MOV-SUPPLIER-CODE            PIC 9(06).
003900     05  MOV-WARD-CODE                PIC X(02).
004000     05  MOV-LOT-CODE                 PIC X(50).
004100     05  MOV-QUANTITY                 PIC S9(08).
004200     05  MOV-POSTED-LOT-SEQ           PIC 9(02) COMP-3.
004300*    THE MOVEMENT'S OWN COPY OF ITS LOT'S PREP/DUE DATE AND COST -
004400*    ON A CHARGE THAT CREATES A NEW LOT THESE ARE THE ONLY PLACE
004500*    THE VALUES EXIST YET; ON EVERY OTHER MOVEMENT THE PHARMACY'S
004600*    ENTRY SCREEN STILL CARRIES THEM SO 370/390 CAN VALIDATE THE
004700*    LOT ACTUALLY NAMED HERE INSTEAD OF WHATEVER ROW THE STARTUP
004800*    TABLE LOAD LAST LEFT SITTING IN STK-LOT-REC.
004900     05  MOV-LOT-PREP-DATE            PIC 9(08).
005000     05  MOV-LOT-DUE-DATE             PIC 9(08).
005100     05  MOV-LOT-COST                 PIC S9(9)V9(2) COMP-3.
005200     05  FILLER                       PIC X(18).
005300
005400** TRAILER RECORD REDEFINITION - CARRIES CONTROL TOTALS FROM ONE
005500** JOB STEP TO THE NEXT, SAME AS THE PATDALY/TREATMNT TRAILERS
005600 01  STK-MOVEMENT-TRAILER REDEFINES STK-MOVEMENT-REC.
005700     05  TRL-REC-TYPE                 PIC X(01).
005800         88  TRL-IS-TRAILER           VALUE "T".
005900     05  TRL-MOVEMENTS-READ           PIC 9(09).
006000     05  TRL-MOVEMENTS-POSTED         PIC 9(09).
006100     05  TRL-MOVEMENTS-REJECTED       PIC 9(09).
006200     05  FILLER                       PIC X(155).
