000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STKDISC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/30/85.
000600 DATE-COMPILED. 05/30/85.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS A LIST OF PROPOSED MEDICAL STOCK
001300*          DISCHARGING (STOCK-OUT) MOVEMENTS AGAINST THE LOT AND
001400*          MEDICAL TABLES.
001500*
001600*          WHEN THE CONTROL RECORD HAS AUTOMATICLOT-OUT ON, THE
001700*          PROGRAM DOES NOT LOOK AT THE LOT NAMED ON THE
001800*          MOVEMENT AT ALL - IT SPREADS THE REQUESTED QUANTITY
001900*          ACROSS THE MEDICAL'S LOTS ITSELF, SOONEST-EXPIRING
002000*          LOT FIRST, AND CAN PRODUCE MORE THAN ONE POSTED
002100*          MOVEMENT RECORD FOR A SINGLE INPUT MOVEMENT.
002200*
002300*          SAME RULE AS STKCHRG ON VALIDATION - EVERY APPLICABLE
002400*          EDIT RUNS, NONE OF THEM STOP AT THE FIRST HIT, AND THE
002500*          WHOLE RUN ABENDS WITH NOTHING POSTED IF ANY MOVEMENT
002600*          COMES UP BAD.
002700*
002800******************************************************************
002900
003000         INPUT FILE              -   DDS0001.STKMOVIN
003100         INPUT FILE (LOTS)       -   DDS0001.STKLOTIN
003200         INPUT FILE (MEDICALS)   -   DDS0001.STKMEDIN
003300         INPUT FILE (CONTROL)   -   DDS0001.STKCTLIN
003400
003500         OUTPUT FILE PRODUCED    -   DDS001.STKMOVOT
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*   CHANGE LOG
004100*
004200*   05/30/85 JS  ORIGINAL PROGRAM - DISCHARGING MOVEMENT POST,
004300*                MANUAL SINGLE-LOT CASE ONLY
004400*   02/18/88 JS  ADDED WARD-CODE EDIT (330) PER PHARMACY REQUEST
004500*                #H-1187, SAME TICKET AS STKCHRG'S MEDICAL EDIT
004600*   07/25/92 JS  ADDED QUANTITY-VS-LOT EDIT (395)
004700*   03/15/99 JS  Y2K - CENTURY WINDOW ADDED TO TODAY'S-DATE EDIT
004800*   08/07/01 RB  REWORKED 330 FOR MOV-TYPE-SIGN, SAME CHANGE AS
004900*                STKCHRG'S
005000*   06/19/02 PW  ADDED AUTOMATICLOT-OUT FIFO DISTRIBUTION
005100*                (450-POST-DISCHARGE-AUTO), CALLS STKFIFO TO PICK
005200*                THE NEXT LOT - SKIPS 395 ENTIRELY IN THIS MODE
005300*   02/11/04 PW  CALL TO STKALERT AFTER EVERY POSTING PER
005400*                PHARMACY REQUEST #H-2209, SAME AS STKCHRG
005500*   02/11/04 PW  ADDED UPSI-0 RERUN SWITCH, SAME AS STKCHRG
005600*   02/11/04 PW  ADDED MOV-POSTED-LOT-SEQ TO STKMOV SO EACH SPLIT
005700*                OF AN AUTOMATICLOT-OUT DISCHARGE CAN BE TRACED
005800*                BACK TO ITS POSITION IN THE ORIGINAL MOVEMENT
005900*   05/03/04 TS  370/380 NOW RUN UNCONDITIONALLY OUT OF 300, SAME
006000*                FIX AS STKCHRG - THE OLD MOV-LOT-CODE NOT =
006100*                SPACES GUARD WAS SKIPPING BOTH PARAGRAPHS UNDER
006200*                AUTOMATICLOT-OUT, PER REQUEST #H-2344
006300*   05/03/04 TS  400 AND 450 WERE CALLING STKALERT WITH THE
006400*                DISCHARGE QUANTITY A SECOND TIME AFTER THE
006500*                MEDICAL TABLE ALREADY CARRIED IT - DOUBLE-
006600*                SUBTRACTED THE DISCHARGE OUT OF THE RESIDUAL,
006700*                PER REQUEST #H-2344
006800*   05/03/04 TS  330 NOW TESTS MOV-TYPE-SIGN AGAINST STK-SIGN-
006900*                CLASS, SAME FIX AS STKCHRG
007000*   05/03/04 TS  455 NOW SETS MOV-POSTED-LOT-SEQ ON EACH SPLIT
007100*                RECORD IT BUFFERS - THE FIELD WAS ADDED BACK IN
007200*                02/11/04 BUT NEVER ACTUALLY GOT SET ANYWHERE
007300*   09/02/04 TS  REMOVED THE UPSI-0 RERUN BYPASS IN 310, SAME FIX
007400*                AS STKCHRG PER PHARMACY AUDIT #H-2398 - THE
007500*                BACKDATE EDIT NOW RUNS ON EVERY MOVEMENT WITH NO
007600*                EXCEPTION FOR A RESUBMITTED BATCH
007700*   09/14/04 TS  370 WAS TESTING LOT-PREPARATION-DATE/LOT-DUE-DATE
007800*                STRAIGHT OUT OF STK-LOT-REC, WHICH BY VALIDATION
007900*                TIME IS LEFT HOLDING WHATEVER LOT RECORD THE
008000*                STARTUP TABLE LOAD READ LAST - NOT THE LOT NAMED
008100*                ON THE MOVEMENT BEING CHECKED.  SWITCHED TO THE
008200*                NEW MOV-LOT-PREP-DATE/MOV-LOT-DUE-DATE FIELDS ON
008300*                STKMOV, SAME FIX AS STKCHRG, PER AUDIT #H-2411
008400*   09/14/04 TS  900-CLEANUP'S EXIT WAS ALSO LABELED 900-EXIT,
008500*                SAME AS 900-READ-STKMOV'S - TWO PARAGRAPHS CANNOT
008600*                SHARE AN EXIT NAME.  RENAMED 900-CLEANUP'S TO
008700*                910-EXIT AND FIXED THE MAINLINE PERFORM THAT
008800*                RANGES OVER IT, PER AUDIT #H-2411
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400* C01 ADVANCES SYSOUT TO A NEW PAGE ON THE RARE OCCASION AN ABEND
009500* LISTING RUNS LONG ENOUGH TO NEED ONE.
009600* STK-SIGN-CLASS IS TESTED IN 330 AGAINST MOV-TYPE-SIGN - A
009700* MOVEMENT TYPE THAT IS NEITHER + NOR - HAS NO BUSINESS REACHING
009800* THIS PROGRAM.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM
010100     CLASS STK-SIGN-CLASS IS "+" "-".
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400* ABEND LISTING - HOLDS THE ONE ABEND-REC WRITTEN WHEN THE BATCH
010500* GOES DOWN, PLUS A LINE PER REJECTED MOVEMENT'S EDIT FAILURES.
010600     SELECT SYSOUT
010700     ASSIGN TO UT-S-SYSOUT
010800       ORGANIZATION IS SEQUENTIAL.
010900
011000* PROPOSED DISCHARGE MOVEMENTS, PHARMACY-FED, ONE RECORD PER
011100* MOVEMENT PLUS A TRAILING TRAILER RECORD CARRYING ITS OWN COUNTS.
011200     SELECT STKMOV-IN
011300     ASSIGN TO UT-S-STKMVIN
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS STKMOV-IN-STATUS.
011600
011700* LOT MASTER, PRESORTED ASCENDING BY LOT-DUE-DATE SO STKFIFO CAN
011800* PICK THE SOONEST-EXPIRING LOT WITHOUT A SORT STEP OF ITS OWN.
011900     SELECT STKLOT-IN
012000     ASSIGN TO UT-S-STKLTIN
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS STKLOT-IN-STATUS.
012300
012400* MEDICAL MASTER - ONE ROW PER STOCKED ITEM, CARRYING ITS RUNNING
012500* ON-HAND TOTAL ACROSS ALL LOTS AND ITS REORDER MINIMUM.
012600     SELECT STKMED-IN
012700     ASSIGN TO UT-S-STKMDIN
012800       ACCESS MODE IS SEQUENTIAL
012900       FILE STATUS IS STKMED-IN-STATUS.
013000
013100* ONE-RECORD CONTROL FILE - LAST MOVEMENT DATE POSTED AND THE
013200* AUTOMATICLOT-OUT SWITCH THE PHARMACY SETS FOR THIS RUN.
013300     SELECT STKCTL-IN
013400     ASSIGN TO UT-S-STKCTIN
013500       ACCESS MODE IS SEQUENTIAL
013600       FILE STATUS IS STKCTL-IN-STATUS.
013700
013800* POSTED DISCHARGES GO OUT HERE - NOT WRITTEN UNTIL 900-CLEANUP
013900* PROVES THE TRAILER'S CONTROL TOTALS BALANCE.
014000     SELECT STKMOV-OUT
014100     ASSIGN TO UT-S-STKMVOT
014200       ACCESS MODE IS SEQUENTIAL
014300       FILE STATUS IS STKMOV-OUT-STATUS.
014400
014500 DATA DIVISION.
014600 FILE SECTION.
014700 FD  SYSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 130 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYSOUT-REC.
015300* 130 BYTES IS THE ABEND-REC LAYOUT'S WIDTH FROM COPY STKABEND -
015400* PROGRAM NAME, PARAGRAPH, REASON TEXT AND THE OFFENDING VALUE.
015500 01  SYSOUT-REC  PIC X(130).
015600
015700 FD  STKMOV-IN
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 183 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS STKMOV-IN-REC.
016300* SAME 183-BYTE MOVEMENT LAYOUT STKCHRG READS - COPY STKMOV MAPS
016400* THE FIELDS, MOV-POSTED-LOT-SEQ INCLUDED, FOR EVERY SPLIT RECORD
016500* AN AUTOMATICLOT-OUT DISCHARGE CAN PRODUCE.
016600 01  STKMOV-IN-REC  PIC X(183).
016700
016800 FD  STKLOT-IN
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 105 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS STKLOT-IN-REC.
017400* LOT CODE, PREP/DUE DATES, COST, MAIN-STORE QUANTITY AND THE
017500* MEDICAL IT BELONGS TO - LOADED WHOLE INTO STK-LOT-TABLE AT 050.
017600 01  STKLOT-IN-REC  PIC X(105).
017700
017800 FD  STKMED-IN
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 142 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS STKMED-IN-REC.
018400* MEDICAL CODE, DESCRIPTION, RUNNING TOTAL QUANTITY AND REORDER
018500* MINIMUM - LOADED WHOLE INTO STK-MEDICAL-TABLE AT 060.
018600 01  STKMED-IN-REC  PIC X(142).
018700
018800 FD  STKCTL-IN
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 31 CHARACTERS
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS STKCTL-IN-REC.
019400* ONE RECORD ONLY - READ IN 000-HOUSEKEEPING BEFORE ANY MOVEMENT
019500* IS LOOKED AT, SINCE AUTOMATICLOT-OUT-ON CONTROLS WHICH OF 400
019600* OR 450 THE WHOLE RUN USES.
019700 01  STKCTL-IN-REC  PIC X(31).
019800
019900 FD  STKMOV-OUT
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     RECORD CONTAINS 183 CHARACTERS
020300     BLOCK CONTAINS 0 RECORDS
020400     DATA RECORD IS STKMOV-OUT-REC.
020500* SAME SHAPE AS STKMOV-IN - A POSTED MOVEMENT IS THE INPUT RECORD
020600* UNCHANGED EXCEPT FOR MOV-LOT-CODE/MOV-QUANTITY/MOV-POSTED-LOT-SEQ
020700* WHEN 450 HAS SPLIT IT ACROSS MORE THAN ONE LOT.
020800 01  STKMOV-OUT-REC  PIC X(183).
020900
021000 WORKING-STORAGE SECTION.
021100
021200* NONE OF THESE ARE EVER TESTED FOR ANYTHING BUT "00" - A READ THAT
021300* COMES BACK OTHER THAN OK OR AT-END IS TREATED AS AN ENVIRONMENT
021400* PROBLEM FOR OPERATIONS TO CHASE, NOT SOMETHING THIS PROGRAM TRIES
021500* TO RECOVER FROM ON ITS OWN.
021600 01  FILE-STATUS-CODES.
021700     05  STKMOV-IN-STATUS        PIC X(2).
021800         88  STKMOV-IN-OK        VALUE "00".
021900     05  STKLOT-IN-STATUS        PIC X(2).
022000         88  STKLOT-IN-OK        VALUE "00".
022100     05  STKMED-IN-STATUS        PIC X(2).
022200         88  STKMED-IN-OK        VALUE "00".
022300     05  STKCTL-IN-STATUS        PIC X(2).
022400         88  STKCTL-IN-OK        VALUE "00".
022500     05  STKMOV-OUT-STATUS       PIC X(2).
022600         88  STKMOV-OUT-OK       VALUE "00".
022700
022800* THE MOVEMENT RECORD COMMON TO STKCHRG AND STKDISC - MOV-TYPE-SIGN,
022900* MOV-POSTED-LOT-SEQ AND THE TRAILER-RECORD REDEFINITION ALL LIVE
023000* HERE SO A CHANGE TO THE LAYOUT ONLY HAS TO BE MADE ONCE.
023100 COPY STKMOV.
023200* STK-LOT-TABLE AND ITS OCCURS 500 ROWS - SHARED WITH STKFIFO, WHICH
023300* RECEIVES THE SAME TABLE BY REFERENCE RATHER THAN LOADING ITS OWN.
023400 COPY STKLOT.
023500* STK-MEDICAL-TABLE, OCCURS 2000 ROWS - SHARED WITH STKALERT THE
023600* SAME WAY.
023700 COPY STKMED.
023800* THE SINGLE CONTROL RECORD'S LAYOUT - LAST MOVEMENT DATE AND THE
023900* AUTOMATICLOT-OUT SWITCH.
024000 COPY STKCTL.
024100* STK-ERROR-MSG TABLE THAT 300'S CHILD PARAGRAPHS BUILD UP, ONE ROW
024200* PER VALIDATION THAT FAILED ON THE CURRENT MOVEMENT.
024300 COPY STKERR.
024400* THE ABEND-REC LAYOUT WRITTEN TO SYSOUT BY 950 AND 1000.
024500 COPY STKABEND.
024600
024700* BUFFERS EVERY POSTED DISCHARGE UNTIL 900-CLEANUP CAN PROVE THE
024800* TRAILER'S CONTROL TOTALS BALANCE - 9999 ROWS IS WELL PAST THE
024900* MOST AN AUTOMATICLOT-OUT RUN COULD EVER SPLIT OUT OF ONE FILE.
025000 01  STK-POSTED-TABLE.
025100     05  POSTED-COUNT                PIC 9(04) COMP VALUE ZERO.
025200     05  FILLER                      PIC X(04).
025300     05  STK-POSTED-ROW OCCURS 9999 TIMES INDEXED BY POST-IDX.
025400         10  POSTED-REC               PIC X(183).
025500* POSTED-REF-NO IS THE ONLY PIECE OF A BUFFERED ROW 200 AND 320
025600* EVER NEED TO LOOK BACK AT - THE DUPLICATE REFERENCE NUMBER CHECKS
025700* SCAN THIS VIEW RATHER THAN THE WHOLE 183-BYTE RECORD.
025800         10  POSTED-REC-VIEW REDEFINES POSTED-REC.
025900             15  POSTED-REF-NO        PIC X(50).
026000             15  FILLER               PIC X(133).
026100
026200* SET FROM SYSIN WHEN PHARMACY IS POSTING ONE SPECIFIC BATCH RATHER
026300* THAN EVERYTHING IN THE FILE - BLANK MEANS EVERY MOVEMENT SUPPLIES
026400* ITS OWN REFERENCE NUMBER INSTEAD.
026500 01  WS-BATCH-REF-NO                 PIC X(50) VALUE SPACES.
026600
026700* TODAY'S DATE, ACCEPTED ONCE AT STARTUP AND BUILT OUT TO FOUR-DIGIT
026800* CENTURY FORM BELOW SO 310 CAN COMPARE IT AGAINST AN EIGHT-DIGIT
026900* MOVEMENT DATE WITHOUT A CENTURY AMBIGUITY.
027000 01  WS-TODAYS-DATE.
027100     05  WS-TODAY-YYMMDD             PIC 9(06).
027200     05  WS-TODAY-PARTS REDEFINES WS-TODAY-YYMMDD.
027300         10  WS-TODAY-YY              PIC 9(02).
027400         10  WS-TODAY-MM              PIC 9(02).
027500         10  WS-TODAY-DD              PIC 9(02).
027600 01  WS-TODAY-CCYYMMDD.
027700     05  WS-TODAY-CC                 PIC 9(02).
027800     05  WS-TODAY-YY-PART            PIC 9(02).
027900     05  WS-TODAY-MM-PART            PIC 9(02).
028000     05  WS-TODAY-DD-PART            PIC 9(02).
028100
028200* HOLDS THE DESCRIPTION OF THE MEDICAL NAMED ON A MOVEMENT THAT
028300* FAILED VALIDATION, SO 950'S ABEND LISTING SHOWS WHAT WAS BEING
028400* DISCHARGED, NOT JUST ITS NUMERIC CODE.
028500 01  WS-MEDICAL-DESC                 PIC X(100) VALUE SPACES.
028600
028700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028800     05  RECORDS-READ                PIC 9(09) COMP.
028900     05  RECORDS-POSTED              PIC 9(09) COMP.
029000     05  RECORDS-REJECTED            PIC 9(09) COMP.
029100     05  WS-LOT-COUNT                 PIC 9(04) COMP VALUE ZERO.
029200     05  WS-QTY-REMAINING             PIC S9(08) COMP-3 VALUE ZERO.
029300     05  WS-QTY-FROM-LOT              PIC S9(08) COMP-3 VALUE ZERO.
029400     05  WS-REQUESTED-QTY             PIC S9(08) COMP-3 VALUE ZERO.
029500     05  WS-CHOSEN-LOT-ROW            PIC 9(04) COMP VALUE ZERO.
029600     05  WS-ALERT-QTY                 PIC S9(08) COMP-3
029700                                       VALUE ZERO.
029800* WS-SPLIT-SEQ NUMBERS EACH LOT-LEVEL RECORD 455 BUFFERS OUT OF ONE
029900* AUTOMATICLOT-OUT DISCHARGE, STARTING OVER AT ZERO FOR EVERY NEW
030000* MOVEMENT, SO MOV-POSTED-LOT-SEQ TRACES EACH SPLIT BACK TO ITS
030100* POSITION IN THE ORIGINAL REQUEST.
030200     05  WS-SPLIT-SEQ                 PIC 9(02) COMP VALUE ZERO.
030300
030400* ALL FIVE SWITCHES ARE RESET TO "N" AT THE TOP OF 300 FOR EVERY
030500* MOVEMENT - NONE OF THEM CARRY A VALUE ACROSS FROM ONE MOVEMENT TO
030600* THE NEXT.
030700 01  FLAGS-AND-SWITCHES.
030800     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
030900         88  NO-MORE-DATA            VALUE "N".
031000     05  LOT-FOUND-SW                PIC X(01) VALUE "N".
031100         88  LOT-WAS-FOUND           VALUE "Y".
031200     05  LOT-CONFLICT-SW             PIC X(01) VALUE "N".
031300         88  LOT-HAS-OTHER-MEDICAL   VALUE "Y".
031400     05  REFNO-DUP-SW                PIC X(01) VALUE "N".
031500         88  REFNO-ALREADY-USED      VALUE "Y".
031600     05  LOT-CHOSEN-SW               PIC X(01) VALUE "N".
031700         88  LOT-WAS-CHOSEN          VALUE "Y".
031800
031900* MAINLINE - HOUSEKEEPING ONCE, THEN ONE PASS OF 100-MAINLINE PER
032000* MOVEMENT UNTIL THE TRAILER RECORD IS HIT, THEN CLEANUP WRITES
032100* WHATEVER GOT BUFFERED AND CLOSES DOWN.
032200 PROCEDURE DIVISION.
032300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032400     PERFORM 100-MAINLINE THRU 100-EXIT
032500             UNTIL NO-MORE-DATA OR TRL-IS-TRAILER.
032600     PERFORM 900-CLEANUP THRU 910-EXIT.
032700     MOVE +0 TO RETURN-CODE.
032800     GOBACK.
032900
033000* LOADS BOTH TABLES, READS THE CONTROL RECORD, AND PRIMES THE FIRST
033100* MOVEMENT BEFORE 100-MAINLINE EVER RUNS - AN EMPTY INPUT FILE OR A
033200* MISSING CONTROL RECORD ABENDS RIGHT HERE, NOT PARTWAY THROUGH.
033300 000-HOUSEKEEPING.
033400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033500     DISPLAY "******** BEGIN JOB STKDISC ********".
033600     ACCEPT WS-TODAY-YYMMDD FROM DATE.
033700     PERFORM 010-BUILD-TODAYS-CCYYMMDD THRU 010-EXIT.
033800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, STK-POSTED-TABLE.
033900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034000     PERFORM 050-LOAD-LOT-TABLE THRU 050-EXIT.
034100     PERFORM 060-LOAD-MEDICAL-TABLE THRU 060-EXIT.
034200     READ STKCTL-IN INTO STK-CONTROL-REC
034300         AT END
034400             MOVE "** MISSING STKCTL-IN CONTROL RECORD" TO
034500                 ABEND-REASON
034600             GO TO 1000-ABEND-RTN
034700     END-READ.
034800     ACCEPT WS-BATCH-REF-NO FROM SYSIN.
034900     IF WS-BATCH-REF-NO NOT = SPACES
035000         PERFORM 200-CHECK-BATCH-REF-NO THRU 200-EXIT.
035100     PERFORM 900-READ-STKMOV THRU 900-EXIT.
035200     IF NO-MORE-DATA
035300         MOVE "** EMPTY STKMOV-IN INPUT FILE" TO ABEND-REASON
035400         GO TO 1000-ABEND-RTN.
035500 000-EXIT.
035600     EXIT.
035700
035800* THE SAME 50/19-50 CENTURY WINDOW STKCHRG USES - NEITHER PROGRAM
035900* EXPECTS TO STILL BE RUNNING PAST 2049.
036000 010-BUILD-TODAYS-CCYYMMDD.
036100     MOVE "010-BUILD-TODAYS-CCYYMMDD" TO PARA-NAME.
036200     IF WS-TODAY-YY < 50
036300         MOVE 20 TO WS-TODAY-CC
036400     ELSE
036500         MOVE 19 TO WS-TODAY-CC.
036600     MOVE WS-TODAY-YY TO WS-TODAY-YY-PART.
036700     MOVE WS-TODAY-MM TO WS-TODAY-MM-PART.
036800     MOVE WS-TODAY-DD TO WS-TODAY-DD-PART.
036900 010-EXIT.
037000     EXIT.
037100
037200* ONLY RUNS WHEN SYSIN SUPPLIED A BATCH REFERENCE NUMBER - CHECKS
037300* IT AGAINST EVERYTHING ALREADY BUFFERED SO THE SAME BATCH CANNOT
037400* BE POSTED TWICE IN ONE RUN.
037500 200-CHECK-BATCH-REF-NO.
037600     MOVE "200-CHECK-BATCH-REF-NO" TO PARA-NAME.
037700     SET POST-IDX TO 1.
037800     PERFORM 205-SCAN-POSTED-BATCH-REF THRU 205-EXIT
037900             UNTIL POST-IDX > POSTED-COUNT.
038000 200-EXIT.
038100     EXIT.
038200
038300* WALKS THE POSTED TABLE ONE ROW AT A TIME LOOKING FOR THE BATCH
038400* REFERENCE NUMBER ALREADY IN USE - BUMPS POST-IDX ITSELF SO
038500* 200-CHECK-BATCH-REF-NO'S OUT-OF-LINE PERFORM KNOWS WHEN TO STOP.
038600 205-SCAN-POSTED-BATCH-REF.
038700     IF POSTED-REF-NO(POST-IDX) = WS-BATCH-REF-NO
038800         MOVE "** BATCH REFERENCE NUMBER ALREADY USED" TO
038900             ABEND-REASON
039000         GO TO 1000-ABEND-RTN
039100     END-IF.
039200     SET POST-IDX UP BY 1.
039300 205-EXIT.
039400     EXIT.
039500
039600* LOADS THE WHOLE LOT MASTER INTO STK-LOT-TABLE, UP TO 500 ROWS -
039700* THE FILE IS ALREADY SORTED ASCENDING BY DUE DATE, WHICH IS WHAT
039800* LETS STKFIFO SCAN IT STRAIGHT THROUGH LATER WITHOUT SORTING AGAIN.
039900 050-LOAD-LOT-TABLE.
040000     MOVE "050-LOAD-LOT-TABLE" TO PARA-NAME.
040100     MOVE "Y" TO MORE-DATA-SW.
040200     PERFORM 055-READ-ONE-LOT THRU 055-EXIT
040300             UNTIL NO-MORE-DATA OR WS-LOT-COUNT = 500.
040400     MOVE "Y" TO MORE-DATA-SW.
040500 050-EXIT.
040600     EXIT.
040700
040800* ONE ROW, ONE LOT - NO MOVEMENT RECORD IS EVER READ AGAINST THIS
040900* LOOP, SO THERE IS NOTHING HERE TO VALIDATE BEYOND THE READ ITSELF.
041000 055-READ-ONE-LOT.
041100     READ STKLOT-IN INTO STK-LOT-REC
041200         AT END
041300             MOVE "N" TO MORE-DATA-SW
041400             GO TO 055-EXIT
041500     END-READ.
041600     ADD 1 TO WS-LOT-COUNT.
041700     SET LOT-IDX TO WS-LOT-COUNT.
041800     MOVE LOT-CODE          TO TBL-LOT-CODE(LOT-IDX).
041900     MOVE LOT-PREPARATION-DATE TO TBL-LOT-PREP-DATE(LOT-IDX).
042000     MOVE LOT-DUE-DATE      TO TBL-LOT-DUE-DATE(LOT-IDX).
042100     MOVE LOT-COST          TO TBL-LOT-COST(LOT-IDX).
042200     MOVE LOT-MAIN-STORE-QTY TO TBL-LOT-QTY(LOT-IDX).
042300     MOVE LOT-MEDICAL-CODE  TO TBL-LOT-MEDICAL-CODE(LOT-IDX).
042400 055-EXIT.
042500     EXIT.
042600
042700* SAME SHAPE AS 050, JUST AGAINST THE MEDICAL MASTER - UP TO 2000
042800* ROWS INTO STK-MEDICAL-TABLE.
042900 060-LOAD-MEDICAL-TABLE.
043000     MOVE "060-LOAD-MEDICAL-TABLE" TO PARA-NAME.
043100     MOVE "Y" TO MORE-DATA-SW.
043200     PERFORM 065-READ-ONE-MEDICAL THRU 065-EXIT
043300             UNTIL NO-MORE-DATA OR MEDICAL-ROW-COUNT = 2000.
043400     MOVE "Y" TO MORE-DATA-SW.
043500 060-EXIT.
043600     EXIT.
043700
043800* SAME SHAPE AS 055 - ONE ROW PER CALL, NO EDITING OF ITS OWN.
043900 065-READ-ONE-MEDICAL.
044000     READ STKMED-IN INTO STK-MEDICAL-REC
044100         AT END
044200             MOVE "N" TO MORE-DATA-SW
044300             GO TO 065-EXIT
044400     END-READ.
044500     ADD 1 TO MEDICAL-ROW-COUNT.
044600     SET MED-IDX TO MEDICAL-ROW-COUNT.
044700     MOVE MED-CODE           TO TBL-MED-CODE(MED-IDX).
044800     MOVE MED-DESCRIPTION    TO TBL-MED-DESCRIPTION(MED-IDX).
044900     MOVE MED-TOTAL-QUANTITY TO TBL-MED-TOTAL-QTY(MED-IDX).
045000     MOVE MED-MIN-QTY        TO TBL-MED-MIN-QTY(MED-IDX).
045100 065-EXIT.
045200     EXIT.
045300
045400* VALIDATE, THEN POST THROUGH WHICHEVER OF 400/450 THE CONTROL
045500* RECORD'S AUTOMATICLOT-OUT SWITCH CALLS FOR - A MOVEMENT THAT
045600* FAILS VALIDATION NEVER REACHES EITHER POSTING PARAGRAPH, IT
045700* GOES STRAIGHT TO THE ABEND LISTING AND TAKES THE WHOLE RUN
045800* DOWN WITH IT.
045900 100-MAINLINE.
046000     MOVE "100-MAINLINE" TO PARA-NAME.
046100     PERFORM 300-VALIDATE-MOVEMENT THRU 300-EXIT.
046200     IF STK-MOVEMENT-INVALID
046300         ADD 1 TO RECORDS-REJECTED
046400         PERFORM 950-WRITE-ABEND-ERRORS THRU 950-EXIT
046500         MOVE "** MOVEMENT FAILED VALIDATION - BATCH ABORTED" TO
046600             ABEND-REASON
046700         GO TO 1000-ABEND-RTN
046800     ELSE
046900         IF AUTOMATICLOT-OUT-ON
047000             PERFORM 450-POST-DISCHARGE-AUTO THRU 450-EXIT
047100         ELSE
047200             PERFORM 400-POST-DISCHARGE THRU 400-EXIT
047300         END-IF
047400         ADD 1 TO RECORDS-POSTED.
047500     PERFORM 900-READ-STKMOV THRU 900-EXIT.
047600 100-EXIT.
047700     EXIT.
047800
047900* EVERY ONE OF 310 THROUGH 395 RUNS ON EVERY MOVEMENT REGARDLESS OF
048000* WHETHER AN EARLIER ONE ALREADY FAILED - THE PHARMACY WANTS THE
048100* FULL LIST OF WHAT IS WRONG WITH A MOVEMENT IN ONE PASS, NOT JUST
048200* THE FIRST PROBLEM FOUND.
048300 300-VALIDATE-MOVEMENT.
048400     MOVE "300-VALIDATE-MOVEMENT" TO PARA-NAME.
048500     MOVE ZERO TO STK-ERROR-COUNT.
048600     MOVE "N" TO STK-ERROR-SW.
048700     MOVE "N" TO LOT-FOUND-SW.
048800     MOVE "N" TO LOT-CONFLICT-SW.
048900     MOVE "N" TO REFNO-DUP-SW.
049000     PERFORM 310-CHECK-DATES THRU 310-EXIT.
049100     PERFORM 320-CHECK-REF-NO THRU 320-EXIT.
049200     PERFORM 330-CHECK-MOVEMENT-TYPE THRU 330-EXIT.
049300     PERFORM 340-CHECK-QUANTITY THRU 340-EXIT.
049400     PERFORM 350-CHECK-MEDICAL THRU 350-EXIT.
049500     PERFORM 360-CHECK-LOT-PRESENT THRU 360-EXIT.
049600     PERFORM 370-CHECK-LOT-CONTENT THRU 370-EXIT.
049700     PERFORM 380-CHECK-LOT-MEDICAL THRU 380-EXIT.
049800     PERFORM 395-CHECK-QTY-VS-LOT THRU 395-EXIT.
049900     IF STK-ERROR-COUNT > 0
050000         MOVE "Y" TO STK-ERROR-SW.
050100 300-EXIT.
050200     EXIT.
050300
050400 310-CHECK-DATES.
050500     MOVE "310-CHECK-DATES" TO PARA-NAME.
050600* A FUTURE-DATED DISCHARGE IS ALWAYS WRONG, RERUN OR NOT - THIS
050700* EDIT RUNS EVERY TIME.
050800     IF MOV-DATE > WS-TODAY-CCYYMMDD
050900         ADD 1 TO STK-ERROR-COUNT
051000         SET ERR-IDX TO STK-ERROR-COUNT
051100         MOVE "MOVEMENT DATE IS IN THE FUTURE" TO
051200             STK-ERROR-MSG(ERR-IDX).
051300* THE BACKDATE EDIT BELOW IS UNCONDITIONAL TOO - PER REQUEST
051400* #H-2398, A RESUBMITTED BATCH GETS NO FREE PASS AGAINST THE
051500* CONTROL RECORD'S LAST MOVEMENT DATE.
051600     IF CTL-LAST-MOVEMENT-DATE NOT = ZERO
051700         AND MOV-DATE < CTL-LAST-MOVEMENT-DATE
051800         ADD 1 TO STK-ERROR-COUNT
051900         SET ERR-IDX TO STK-ERROR-COUNT
052000         MOVE "MOVEMENT DATE IS BEFORE LAST MOVEMENT DATE" TO
052100             STK-ERROR-MSG(ERR-IDX).
052200 310-EXIT.
052300     EXIT.
052400
052500 320-CHECK-REF-NO.
052600     MOVE "320-CHECK-REF-NO" TO PARA-NAME.
052700* WHEN THE WHOLE RUN SHARES ONE BATCH REFERENCE NUMBER (SET IN
052800* WS-BATCH-REF-NO FROM SYSIN), 200 ALREADY CHECKED IT FOR DUPLICATES
052900* BEFORE THE FIRST MOVEMENT WAS EVER READ - NOTHING MORE TO DO HERE.
053000     IF WS-BATCH-REF-NO NOT = SPACES
053100         GO TO 320-EXIT.
053200     IF MOV-REF-NO = SPACES
053300         ADD 1 TO STK-ERROR-COUNT
053400         SET ERR-IDX TO STK-ERROR-COUNT
053500         MOVE "REFERENCE NUMBER IS BLANK" TO
053600             STK-ERROR-MSG(ERR-IDX)
053700         GO TO 320-EXIT.
053800     SET POST-IDX TO 1.
053900     PERFORM 325-SCAN-POSTED-MOV-REF THRU 325-EXIT
054000             UNTIL POST-IDX > POSTED-COUNT.
054100     IF REFNO-ALREADY-USED
054200         ADD 1 TO STK-ERROR-COUNT
054300         SET ERR-IDX TO STK-ERROR-COUNT
054400         MOVE "REFERENCE NUMBER ALREADY USED" TO
054500             STK-ERROR-MSG(ERR-IDX).
054600 320-EXIT.
054700     EXIT.
054800
054900* SAME SCAN AS 205 ABOVE, AGAINST THE MOVEMENT'S OWN REFERENCE
055000* NUMBER RATHER THAN A BATCH-LEVEL ONE.
055100 325-SCAN-POSTED-MOV-REF.
055200     IF POSTED-REF-NO(POST-IDX) = MOV-REF-NO
055300         MOVE "Y" TO REFNO-DUP-SW
055400     END-IF.
055500     SET POST-IDX UP BY 1.
055600 325-EXIT.
055700     EXIT.
055800
055900* A DISCHARGE MUST CARRY A RECOGNIZED MINUS-SIGN MOVEMENT TYPE AND
056000* A WARD CODE - A CHARGE-TYPE MOVEMENT SENT TO THIS RUN BY MISTAKE
056100* IS CAUGHT HERE RATHER THAN LEFT FOR STKCHRG TO ALSO REJECT IT.
056200 330-CHECK-MOVEMENT-TYPE.
056300     MOVE "330-CHECK-MOVEMENT-TYPE" TO PARA-NAME.
056400     IF MOV-SIGN-UNKNOWN
056500         ADD 1 TO STK-ERROR-COUNT
056600         SET ERR-IDX TO STK-ERROR-COUNT
056700         MOVE "NO MOVEMENT TYPE WAS CHOSEN" TO
056800             STK-ERROR-MSG(ERR-IDX)
056900         GO TO 330-EXIT.
057000     IF MOV-TYPE-SIGN IS NOT STK-SIGN-CLASS
057100         ADD 1 TO STK-ERROR-COUNT
057200         SET ERR-IDX TO STK-ERROR-COUNT
057300         MOVE "MOVEMENT TYPE SIGN IS NOT + OR -" TO
057400             STK-ERROR-MSG(ERR-IDX)
057500         GO TO 330-EXIT.
057600     IF MOV-IS-CHARGE
057700         ADD 1 TO STK-ERROR-COUNT
057800         SET ERR-IDX TO STK-ERROR-COUNT
057900         MOVE "CHARGE MOVEMENT SENT TO DISCHARGING RUN" TO
058000             STK-ERROR-MSG(ERR-IDX)
058100         GO TO 330-EXIT.
058200     IF MOV-WARD-CODE = SPACES
058300         ADD 1 TO STK-ERROR-COUNT
058400         SET ERR-IDX TO STK-ERROR-COUNT
058500         MOVE "NO WARD IS SET ON A DISCHARGE" TO
058600             STK-ERROR-MSG(ERR-IDX).
058700 330-EXIT.
058800     EXIT.
058900
059000* A ZERO-QUANTITY DISCHARGE WOULD MOVE NOTHING AND MEANS THE
059100* MOVEMENT WAS BUILT WRONG UPSTREAM.
059200 340-CHECK-QUANTITY.
059300     MOVE "340-CHECK-QUANTITY" TO PARA-NAME.
059400     IF MOV-QUANTITY = ZERO
059500         ADD 1 TO STK-ERROR-COUNT
059600         SET ERR-IDX TO STK-ERROR-COUNT
059700         MOVE "MOVEMENT QUANTITY IS ZERO" TO
059800             STK-ERROR-MSG(ERR-IDX).
059900 340-EXIT.
060000     EXIT.
060100
060200* MOV-MEDICAL-CODE OF ZERO MEANS NO MEDICAL WAS EVER CHOSEN ON THE
060300* PHARMACY'S ENTRY SCREEN - CAUGHT HERE, NOT LEFT FOR 380'S TABLE
060400* SCAN TO SIMPLY FIND NO MATCH.
060500 350-CHECK-MEDICAL.
060600     MOVE "350-CHECK-MEDICAL" TO PARA-NAME.
060700     IF MOV-MEDICAL-CODE = ZERO
060800         ADD 1 TO STK-ERROR-COUNT
060900         SET ERR-IDX TO STK-ERROR-COUNT
061000         MOVE "NO MEDICAL ITEM WAS CHOSEN" TO
061100             STK-ERROR-MSG(ERR-IDX).
061200 350-EXIT.
061300     EXIT.
061400
061500* A LOT CODE IS REQUIRED ON A MANUAL DISCHARGE SO 400 KNOWS WHICH
061600* ROW TO DECREASE - UNDER AUTOMATICLOT-OUT THE LOT CODE IS BLANK ON
061700* PURPOSE, SINCE 450 PICKS THE LOT ITSELF THROUGH STKFIFO.
061800 360-CHECK-LOT-PRESENT.
061900     MOVE "360-CHECK-LOT-PRESENT" TO PARA-NAME.
062000     IF MOV-LOT-CODE = SPACES AND NOT AUTOMATICLOT-OUT-ON
062100         ADD 1 TO STK-ERROR-COUNT
062200         SET ERR-IDX TO STK-ERROR-COUNT
062300         MOVE "NO LOT WAS SUPPLIED ON THE MOVEMENT" TO
062400             STK-ERROR-MSG(ERR-IDX).
062500 360-EXIT.
062600     EXIT.
062700
062800* RUNS UNCONDITIONALLY OUT OF 300 REGARDLESS OF WHETHER A LOT CODE
062900* WAS SUPPLIED - THE LOT-ID-LENGTH CHECK BELOW IS SKIPPED UNDER
063000* AUTOMATICLOT-OUT SINCE THERE IS NO SUPPLIED LOT CODE TO MEASURE,
063100* AND THE PREP/DUE-DATE CHECKS RUN AGAINST MOV-LOT-PREP-DATE/
063200* MOV-LOT-DUE-DATE - THE MOVEMENT'S OWN COPY OF ITS LOT'S DATES -
063300* NOT STK-LOT-REC, WHICH BY NOW ONLY HOLDS WHATEVER LOT THE
063400* STARTUP TABLE LOAD LAST READ.  SEE THE 09/14/04 CHANGE-LOG ENTRY.
063500 370-CHECK-LOT-CONTENT.
063600     MOVE "370-CHECK-LOT-CONTENT" TO PARA-NAME.
063700     IF NOT AUTOMATICLOT-OUT-ON
063800         IF MOV-LOT-CODE(50:1) NOT = SPACE
063900             ADD 1 TO STK-ERROR-COUNT
064000             SET ERR-IDX TO STK-ERROR-COUNT
064100             MOVE "LOT ID IS TOO LONG, MAX 50 CHARS" TO
064200                 STK-ERROR-MSG(ERR-IDX)
064300         END-IF.
064400     IF MOV-LOT-PREP-DATE = ZERO
064500         ADD 1 TO STK-ERROR-COUNT
064600         SET ERR-IDX TO STK-ERROR-COUNT
064700         MOVE "LOT PREPARATION DATE IS MISSING" TO
064800             STK-ERROR-MSG(ERR-IDX).
064900     IF MOV-LOT-DUE-DATE = ZERO
065000         ADD 1 TO STK-ERROR-COUNT
065100         SET ERR-IDX TO STK-ERROR-COUNT
065200         MOVE "LOT DUE DATE IS MISSING" TO
065300             STK-ERROR-MSG(ERR-IDX).
065400     IF MOV-LOT-PREP-DATE NOT = ZERO
065500         AND MOV-LOT-DUE-DATE NOT = ZERO
065600         AND MOV-LOT-PREP-DATE > MOV-LOT-DUE-DATE
065700         ADD 1 TO STK-ERROR-COUNT
065800         SET ERR-IDX TO STK-ERROR-COUNT
065900         MOVE "LOT PREPARATION DATE IS AFTER DUE DATE" TO
066000             STK-ERROR-MSG(ERR-IDX).
066100 370-EXIT.
066200     EXIT.
066300
066400* CATCHES A LOT CODE THAT EXISTS BUT BELONGS TO A DIFFERENT MEDICAL
066500* THAN THE ONE NAMED ON THE MOVEMENT - RUNS EVEN UNDER
066600* AUTOMATICLOT-OUT, WHERE MOV-LOT-CODE IS BLANK AND SIMPLY WON'T
066700* MATCH ANY ROW, SO THE LOOP FALLS THROUGH HARMLESSLY.
066800 380-CHECK-LOT-MEDICAL.
066900     MOVE "380-CHECK-LOT-MEDICAL" TO PARA-NAME.
067000     SET LOT-IDX TO 1.
067100     PERFORM 385-SCAN-LOT-FOR-CONFLICT THRU 385-EXIT
067200             UNTIL LOT-IDX > WS-LOT-COUNT.
067300     IF LOT-HAS-OTHER-MEDICAL
067400         ADD 1 TO STK-ERROR-COUNT
067500         SET ERR-IDX TO STK-ERROR-COUNT
067600         MOVE "THIS LOT REFERS TO ANOTHER MEDICAL" TO
067700             STK-ERROR-MSG(ERR-IDX).
067800 380-EXIT.
067900     EXIT.
068000
068100* ONE PASS OVER THE LOT TABLE LOOKING FOR ANY ROW ALREADY CARRYING
068200* THIS LOT CODE UNDER A DIFFERENT MEDICAL - SETS LOT-CONFLICT-SW
068300* AND KEEPS GOING, SINCE A SECOND CONFLICTING ROW IS STILL JUST
068400* ONE ERROR TO REPORT.
068500 385-SCAN-LOT-FOR-CONFLICT.
068600     IF TBL-LOT-CODE(LOT-IDX) = MOV-LOT-CODE
068700         AND TBL-LOT-MEDICAL-CODE(LOT-IDX) NOT =
068800             MOV-MEDICAL-CODE
068900         MOVE "Y" TO LOT-CONFLICT-SW
069000     END-IF.
069100     SET LOT-IDX UP BY 1.
069200 385-EXIT.
069300     EXIT.
069400
069500* SKIPPED ENTIRELY WHEN AUTOMATICLOT-OUT IS ON - THE MANAGER
069600* DISTRIBUTES ACROSS LOTS ITSELF, SO THERE IS NO SINGLE LOT TO
069700* CHECK SUFFICIENCY AGAINST UP FRONT.
069800 395-CHECK-QTY-VS-LOT.
069900     MOVE "395-CHECK-QTY-VS-LOT" TO PARA-NAME.
070000     IF AUTOMATICLOT-OUT-ON
070100         GO TO 395-EXIT.
070200     SET LOT-IDX TO 1.
070300     PERFORM 397-SCAN-LOT-FOR-QTY THRU 397-EXIT
070400             UNTIL LOT-IDX > WS-LOT-COUNT.
070500 395-EXIT.
070600     EXIT.
070700
070800* FINDS THE NAMED LOT AND, IF FOUND, CHECKS THE MOVEMENT
070900* QUANTITY AGAINST WHAT IS LEFT IN IT.
071000 397-SCAN-LOT-FOR-QTY.
071100     IF TBL-LOT-CODE(LOT-IDX) = MOV-LOT-CODE
071200         MOVE "Y" TO LOT-FOUND-SW
071300         IF MOV-QUANTITY > TBL-LOT-QTY(LOT-IDX)
071400             ADD 1 TO STK-ERROR-COUNT
071500             SET ERR-IDX TO STK-ERROR-COUNT
071600             MOVE "MOVEMENT QUANTITY IS GREATER THAN LOT" TO
071700                 STK-ERROR-MSG(ERR-IDX)
071800         END-IF
071900     END-IF.
072000     SET LOT-IDX UP BY 1.
072100 397-EXIT.
072200     EXIT.
072300
072400******************************************************************
072500* 400-POST-DISCHARGE - MANUAL SINGLE-LOT CASE.  DECREASE THE
072600* NAMED LOT AND THE MEDICAL'S ON-HAND QUANTITY, BUFFER THE
072700* POSTED MOVEMENT.
072800******************************************************************
072900 400-POST-DISCHARGE.
073000     MOVE "400-POST-DISCHARGE" TO PARA-NAME.
073100* 395 ALREADY PROVED THE NAMED LOT EXISTS AND CARRIES ENOUGH
073200* QUANTITY FOR THIS DISCHARGE - THIS SCAN ONLY EVER FINDS EXACTLY
073300* ONE MATCHING ROW.
073400     SET LOT-IDX TO 1.
073500     PERFORM 405-SCAN-LOT-TO-DECREASE THRU 405-EXIT
073600             UNTIL LOT-IDX > WS-LOT-COUNT.
073700* THE MEDICAL'S RUNNING TOTAL IS DECREASED HERE SEPARATELY FROM THE
073800* LOT'S OWN QUANTITY ABOVE - THE MEDICAL TABLE TRACKS STOCK ACROSS
073900* ALL OF A MEDICAL'S LOTS TOGETHER, THE LOT TABLE TRACKS EACH LOT
074000* ON ITS OWN.
074100     SET MED-IDX TO 1.
074200     PERFORM 406-SCAN-MED-TO-DECREASE THRU 406-EXIT
074300             UNTIL MED-IDX > MEDICAL-ROW-COUNT.
074400     ADD 1 TO POSTED-COUNT.
074500     SET POST-IDX TO POSTED-COUNT.
074600     MOVE STK-MOVEMENT-REC TO POSTED-REC(POST-IDX).
074700* TBL-MED-TOTAL-QTY ABOVE ALREADY CARRIES THIS DISCHARGE - PASS
074800* WS-ALERT-QTY (ALWAYS ZERO), NOT MOV-QUANTITY, SO STKALERT DOES
074900* NOT SUBTRACT THE DISCHARGE A SECOND TIME OUT OF THE RESIDUAL.
075000     CALL "STKALERT" USING MOV-MEDICAL-CODE, STK-MEDICAL-TABLE,
075100         MEDICAL-ROW-COUNT, WS-ALERT-QTY.
075200 400-EXIT.
075300     EXIT.
075400
075500* FINDS THE ONE LOT ROW 395 ALREADY PROVED EXISTS AND TAKES THE
075600* DISCHARGE QUANTITY OUT OF IT.
075700 405-SCAN-LOT-TO-DECREASE.
075800     IF TBL-LOT-CODE(LOT-IDX) = MOV-LOT-CODE
075900         SUBTRACT MOV-QUANTITY FROM TBL-LOT-QTY(LOT-IDX)
076000     END-IF.
076100     SET LOT-IDX UP BY 1.
076200 405-EXIT.
076300     EXIT.
076400
076500* TAKES THE SAME DISCHARGE QUANTITY OUT OF THE MEDICAL'S RUNNING
076600* TOTAL THE MOMENT ITS ROW IS FOUND.
076700 406-SCAN-MED-TO-DECREASE.
076800     IF TBL-MED-CODE(MED-IDX) = MOV-MEDICAL-CODE
076900         SUBTRACT MOV-QUANTITY FROM TBL-MED-TOTAL-QTY(MED-IDX)
077000     END-IF.
077100     SET MED-IDX UP BY 1.
077200 406-EXIT.
077300     EXIT.
077400
077500******************************************************************
077600* 450-POST-DISCHARGE-AUTO - AUTOMATICLOT-OUT FIFO DISTRIBUTION.
077700* CALLS STKFIFO TO FIND THE NEXT LOT WITH STOCK, SOONEST-
077800* EXPIRING FIRST, AND KEEPS GOING UNTIL THE REQUESTED QUANTITY
077900* IS FULLY COVERED - ONE POSTED MOVEMENT RECORD PER LOT USED.
078000******************************************************************
078100 450-POST-DISCHARGE-AUTO.
078200     MOVE "450-POST-DISCHARGE-AUTO" TO PARA-NAME.
078300     MOVE MOV-QUANTITY TO WS-REQUESTED-QTY.
078400     MOVE MOV-QUANTITY TO WS-QTY-REMAINING.
078500     MOVE ZERO TO WS-SPLIT-SEQ.
078600     PERFORM 455-TAKE-FROM-NEXT-LOT THRU 455-EXIT
078700             UNTIL WS-QTY-REMAINING NOT > ZERO.
078800     SET MED-IDX TO 1.
078900     PERFORM 452-SCAN-MED-FOR-AUTO THRU 452-EXIT
079000             UNTIL MED-IDX > MEDICAL-ROW-COUNT.
079100* TBL-MED-TOTAL-QTY ABOVE ALREADY CARRIES THE FULL DISCHARGE -
079200* PASS WS-ALERT-QTY (ALWAYS ZERO), NOT WS-REQUESTED-QTY, SO THE
079300* RESIDUAL STKALERT FIGURES IS NOT SHORTED A SECOND TIME.
079400     CALL "STKALERT" USING MOV-MEDICAL-CODE, STK-MEDICAL-TABLE,
079500         MEDICAL-ROW-COUNT, WS-ALERT-QTY.
079600 450-EXIT.
079700     EXIT.
079800
079900* TAKES THE FULL REQUESTED QUANTITY OUT OF THE MEDICAL'S RUNNING
080000* TOTAL IN ONE SHOT, REGARDLESS OF HOW MANY LOTS 455 SPLIT IT
080100* ACROSS.
080200 452-SCAN-MED-FOR-AUTO.
080300     IF TBL-MED-CODE(MED-IDX) = MOV-MEDICAL-CODE
080400         SUBTRACT WS-REQUESTED-QTY FROM
080500             TBL-MED-TOTAL-QTY(MED-IDX)
080600     END-IF.
080700     SET MED-IDX UP BY 1.
080800 452-EXIT.
080900     EXIT.
081000
081100* EACH PASS PICKS THE NEXT LOT WITH STOCK (SOONEST-EXPIRING
081200* FIRST), TAKES AS MUCH AS IT CAN FROM IT, AND POSTS ITS OWN
081300* MOVEMENT RECORD FOR THAT LOT - MOV-LOT-CODE/MOV-QUANTITY ARE
081400* OVERWRITTEN HERE ON PURPOSE BEFORE BEING COPIED TO
081500* POSTED-REC, THE ORIGINAL REQUESTED QUANTITY IS ALREADY SAFE
081600* IN WS-REQUESTED-QTY.
081700 455-TAKE-FROM-NEXT-LOT.
081800     CALL "STKFIFO" USING STK-LOT-TABLE, WS-LOT-COUNT,
081900         MOV-MEDICAL-CODE, WS-CHOSEN-LOT-ROW, LOT-CHOSEN-SW.
082000     IF NOT LOT-WAS-CHOSEN
082100         MOVE "** NO LOT WITH STOCK LEFT FOR THIS MEDICAL" TO
082200             ABEND-REASON
082300         GO TO 1000-ABEND-RTN.
082400     SET LOT-IDX TO WS-CHOSEN-LOT-ROW.
082500     IF TBL-LOT-QTY(LOT-IDX) > WS-QTY-REMAINING
082600         MOVE WS-QTY-REMAINING TO WS-QTY-FROM-LOT
082700     ELSE
082800         MOVE TBL-LOT-QTY(LOT-IDX) TO WS-QTY-FROM-LOT.
082900     SUBTRACT WS-QTY-FROM-LOT FROM TBL-LOT-QTY(LOT-IDX).
083000     SUBTRACT WS-QTY-FROM-LOT FROM WS-QTY-REMAINING.
083100     MOVE TBL-LOT-CODE(LOT-IDX) TO MOV-LOT-CODE.
083200     MOVE WS-QTY-FROM-LOT TO MOV-QUANTITY.
083300     ADD 1 TO WS-SPLIT-SEQ.
083400     MOVE WS-SPLIT-SEQ TO MOV-POSTED-LOT-SEQ.
083500     ADD 1 TO POSTED-COUNT.
083600     SET POST-IDX TO POSTED-COUNT.
083700     MOVE STK-MOVEMENT-REC TO POSTED-REC(POST-IDX).
083800 455-EXIT.
083900     EXIT.
084000
084100* ALL FOUR INPUTS OPEN TOGETHER AT STARTUP - NONE OF THEM ARE
084200* REOPENED MID-RUN, SINCE EACH IS READ EXACTLY ONCE FROM FRONT TO
084300* BACK.
084400 800-OPEN-FILES.
084500     MOVE "800-OPEN-FILES" TO PARA-NAME.
084600     OPEN INPUT STKMOV-IN, STKLOT-IN, STKMED-IN, STKCTL-IN.
084700     OPEN OUTPUT STKMOV-OUT, SYSOUT.
084800 800-EXIT.
084900     EXIT.
085000
085100* CALLED FROM BOTH THE NORMAL END-OF-JOB PATH IN 900-CLEANUP AND
085200* THE ABEND PATH IN 1000-ABEND-RTN - EVERY FILE GETS CLOSED NO
085300* MATTER HOW THE RUN ENDS.
085400 850-CLOSE-FILES.
085500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
085600     CLOSE STKMOV-IN, STKLOT-IN, STKMED-IN, STKCTL-IN,
085700           STKMOV-OUT, SYSOUT.
085800 850-EXIT.
085900     EXIT.
086000
086100* THE TRAILER RECORD ITSELF IS READ LIKE ANY OTHER RECORD BUT IS
086200* NOT COUNTED IN RECORDS-READ - TRL-IS-TRAILER IS TESTED BY THE
086300* MAINLINE LOOP TO STOP CALLING 100-MAINLINE ONCE IT ARRIVES.
086400 900-READ-STKMOV.
086500     READ STKMOV-IN INTO STK-MOVEMENT-REC
086600         AT END MOVE "N" TO MORE-DATA-SW
086700         GO TO 900-EXIT
086800     END-READ.
086900     IF NOT TRL-IS-TRAILER
087000         ADD 1 TO RECORDS-READ.
087100 900-EXIT.
087200     EXIT.
087300
087400* THE TRAILER CARRIES THE PHARMACY'S OWN COUNT OF WHAT WENT INTO
087500* THE RUN - IF IT DOES NOT MATCH WHAT WE ACTUALLY READ AND
087600* POSTED, THE RUN IS OUT OF BALANCE AND NOTHING GOES OUT, SAME AS
087700* DALYEDIT/DALYUPDT DO WITH THEIR OWN TRAILERS.
087800 900-CLEANUP.
087900     MOVE "900-CLEANUP" TO PARA-NAME.
088000     IF NOT TRL-IS-TRAILER
088100         MOVE "** STKMOV-IN ENDED WITHOUT A TRAILER RECORD" TO
088200             ABEND-REASON
088300         GO TO 1000-ABEND-RTN.
088400     IF TRL-MOVEMENTS-READ NOT = RECORDS-READ
088500             OR TRL-MOVEMENTS-POSTED NOT = RECORDS-POSTED
088600         MOVE "** CONTROL TOTALS OUT OF BALANCE ON TRAILER" TO
088700             ABEND-REASON
088800         GO TO 1000-ABEND-RTN.
088900     SET POST-IDX TO 1.
089000     PERFORM 905-WRITE-POSTED-RECS THRU 905-EXIT
089100             UNTIL POST-IDX > POSTED-COUNT.
089200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089300     DISPLAY "** RECORDS READ **".
089400     DISPLAY RECORDS-READ.
089500     DISPLAY "** RECORDS POSTED **".
089600     DISPLAY RECORDS-POSTED.
089700     DISPLAY "** RECORDS REJECTED **".
089800     DISPLAY RECORDS-REJECTED.
089900     DISPLAY "******** NORMAL END OF JOB STKDISC ********".
090000 910-EXIT.
090100     EXIT.
090200
090300* WRITES EVERY BUFFERED ROW OUT TO STKMOV-OUT, ONE PERFORM PER
090400* ROW - ONLY REACHED AFTER THE TRAILER'S CONTROL TOTALS HAVE
090500* ALREADY PROVED OUT ABOVE.
090600 905-WRITE-POSTED-RECS.
090700     WRITE STKMOV-OUT-REC FROM POSTED-REC(POST-IDX).
090800     SET POST-IDX UP BY 1.
090900 905-EXIT.
091000     EXIT.
091100
091200* WRITES ONE ABEND-REC PER FAILED EDIT ON THE CURRENT MOVEMENT -
091300* A MOVEMENT WITH THREE THINGS WRONG WITH IT PRODUCES THREE LINES
091400* ON THE LISTING, EACH NAMING ONE PROBLEM.
091500 950-WRITE-ABEND-ERRORS.
091600     MOVE "950-WRITE-ABEND-ERRORS" TO PARA-NAME.
091700     MOVE "** NO MEDICAL WAS CHOSEN **" TO WS-MEDICAL-DESC.
091800     IF MOV-MEDICAL-CODE NOT = ZERO
091900         SET MED-IDX TO 1
092000         PERFORM 955-SCAN-MED-FOR-DESC THRU 955-EXIT
092100                 UNTIL MED-IDX > MEDICAL-ROW-COUNT.
092200     DISPLAY "** MEDICAL ON FAILED MOVEMENT **".
092300     DISPLAY WS-MEDICAL-DESC.
092400     SET ERR-IDX TO 1.
092500     PERFORM 960-WRITE-ONE-ERROR THRU 960-EXIT
092600             UNTIL ERR-IDX > STK-ERROR-COUNT.
092700 950-EXIT.
092800     EXIT.
092900
093000* LOOKS UP THE MEDICAL'S DESCRIPTION FOR THE ABEND TRACE - DOES
093100* NOT STOP EARLY ONCE A MATCH IS FOUND, SINCE THE TABLE IS AT
093200* MOST 2000 ROWS AND THIS PARAGRAPH ONLY EVER RUNS ONCE PER
093300* ABENDING MOVEMENT.
093400 955-SCAN-MED-FOR-DESC.
093500     IF TBL-MED-CODE(MED-IDX) = MOV-MEDICAL-CODE
093600         MOVE TBL-MED-DESCRIPTION(MED-IDX) TO
093700             WS-MEDICAL-DESC
093800     END-IF.
093900     SET MED-IDX UP BY 1.
094000 955-EXIT.
094100     EXIT.
094200
094300* WRITES ONE ABEND-REC PER ACCUMULATED ERROR MESSAGE ON THE
094400* FAILED MOVEMENT.
094500 960-WRITE-ONE-ERROR.
094600     MOVE "STKDISC" TO ABEND-PROGRAM.
094700     MOVE "300-VALIDATE-MOVEMENT" TO PARA-NAME.
094800     MOVE STK-ERROR-MSG(ERR-IDX) TO ABEND-REASON.
094900     MOVE MOV-REF-NO TO ACTUAL-VAL.
095000     WRITE SYSOUT-REC FROM ABEND-REC.
095100     SET ERR-IDX UP BY 1.
095200 960-EXIT.
095300     EXIT.
095400
095500* A SINGLE FUNNEL FOR EVERY KIND OF FATAL CONDITION IN THIS
095600* PROGRAM - A MISSING CONTROL RECORD, AN OUT-OF-BALANCE TRAILER, A
095700* FAILED EDIT, OR STKFIFO COMING BACK EMPTY ALL LAND HERE.  NOTHING
095800* POSTED SO FAR EVER REACHES STKMOV-OUT SINCE THE WRITE LOOP IN
095900* 900-CLEANUP NEVER RUNS - THE BATCH IS ALL-OR-NOTHING.
096000 1000-ABEND-RTN.
096100     MOVE "STKDISC" TO ABEND-PROGRAM.
096200     WRITE SYSOUT-REC FROM ABEND-REC.
096300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096400     DISPLAY "*** ABNORMAL END OF JOB - STKDISC ***" UPON CONSOLE.
096500* ZERO-VAL/ONE-VAL COME FROM COPY STKABEND - DIVIDING BY ZERO FORCES
096600* A GENUINE SYSTEM ABEND SO THE JOB STEP'S CONDITION CODE ACTUALLY
096700* REFLECTS THE FAILURE, RATHER THAN JUST DISPLAYING A MESSAGE AND
096800* GOING BACK CLEAN.
096900     DIVIDE ZERO-VAL INTO ONE-VAL.
097000
