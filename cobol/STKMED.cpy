000100******************************************************************
000200* STKMED  -  MEDICAL ITEM REFERENCE RECORD, AND THE IN-MEMORY
000300*            TABLE SHAPE USED TO HOLD THE WHOLE MEDICALS FILE FOR
000400*            LOOK-UP BY MED-CODE DURING A CHARGING/DISCHARGING
000500*            RUN (SEARCH ALL - THE MEDICALS FILE ARRIVES SORTED
000600*            ASCENDING BY MED-CODE OUT OF THE JCL SORT STEP).
000700*
000800*   HISTORY
000900*   11/02/98 JS  ORIGINAL LAYOUT
001000*   06/19/02 PW  ADDED MED-MIN-QTY FOR CRITICAL-QUANTITY ALERTING
001100******************************************************************
001200 01  STK-MEDICAL-REC.
001300     05  MED-CODE                    PIC 9(06).
001400     05  MED-DESCRIPTION             PIC X(100).
001500     05  MED-TOTAL-QUANTITY          PIC S9(08).
001600     05  MED-MIN-QTY                 PIC S9(08).
001700     05  FILLER                      PIC X(20).
001800
001900 01  STK-MEDICAL-TABLE.
002000     05  STK-MEDICAL-ROW OCCURS 1 TO 2000 TIMES
002100             DEPENDING ON MEDICAL-ROW-COUNT
002200             ASCENDING KEY IS TBL-MED-CODE
002300             INDEXED BY MED-IDX.
002400         10  TBL-MED-CODE             PIC 9(06).
002500         10  TBL-MED-DESCRIPTION      PIC X(100).
002600         10  TBL-MED-TOTAL-QTY        PIC S9(08).
002700         10  TBL-MED-MIN-QTY          PIC S9(08).
002800
002900 77  MEDICAL-ROW-COUNT               PIC 9(04) COMP VALUE ZERO.
