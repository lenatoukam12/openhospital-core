000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STKALERT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 08/22/87.
000700 DATE-COMPILED. 08/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          CALLED AFTER EVERY CHARGING OR DISCHARGING POSTING TO
001300*          TELL THE PHARMACY WHEN A MEDICAL ITEM HAS DROPPED
001400*          BELOW ITS CRITICAL STOCK LEVEL.
001500*
001600*          RESIDUAL = MED-TOTAL-QUANTITY - SPECIFIED QUANTITY
001700*          ALERT WHEN RESIDUAL IS LESS THAN MED-MIN-QTY.  BOTH
001800*          SIDES ARE WHOLE-UNIT COUNTS, NO ROUNDING IS DONE.
001900*
002000*          THIS IS A CONSOLE ALERT ONLY - NO RECORD IS WRITTEN,
002100*          NO TABLE IS CHANGED HERE, IT JUST TELLS SOMEBODY.
002200*          THE CALLER IS RESPONSIBLE FOR HANDING IN A QUANTITY
002300*          THAT LEAVES THE MEDICAL TABLE TOTAL UNTOUCHED BY THE
002400*          TIME THIS ROUTINE IS CALLED - SEE THE STKCHRG/STKDISC
002500*          CHANGE LOGS FOR WHAT HAPPENS WHEN A CALLER GETS THAT
002600*          WRONG.
002700*
002800*   CHANGE LOG
002900*   08/22/87 JS  ORIGINAL ROUTINE - GENERIC LOW-STOCK WATCHDOG
003000*                CALLED AFTER A QUANTITY POSTING TO COMPARE A
003100*                RESIDUAL AGAINST A MINIMUM, WRITTEN FOR THE OLD
003200*                SUPPLY CATALOG UPDATE JOBS, NOT PART OF THIS
003300*                SUITE ORIGINALLY
003400*   02/11/04 PW  ADOPTED INTO THE STOCK-MOVEMENT SUITE FOR THE
003500*                MEDICAL TABLE'S CRITICAL-QUANTITY ALERT PER
003600*                PHARMACY REQUEST #H-2209 - LK- PARAMETER NAMES
003700*                RENAMED TO MATCH STKMED, LOGIC OTHERWISE
003800*                UNCHANGED
003900*   02/18/04 PW  WIDENED RESIDUAL TO S9(09) AFTER A DISCHARGE OF
004000*                AN ALREADY-NEGATIVE MEDICAL BLEW THE OLD S9(08)
004100*                INTERMEDIATE IN COMPUTE
004200*   03/02/04 PW  ALERT LINE NOW CARRIES TODAY'S DATE AND THE
004300*                MEDICAL'S CATEGORY SPLIT OUT OF THE CODE, PER
004400*                PHARMACY REQUEST #H-2218 (WANTED TO SEE WHICH
004500*                CATEGORY WAS RUNNING SHORT WITHOUT LOOKING IT UP)
004600*   05/03/04 TS  DROPPED THE CLASS STK-SIGN-CLASS CLAUSE FROM
004700*                SPECIAL-NAMES - THIS ROUTINE ONLY EVER RECEIVES
004800*                A QUANTITY, NEVER A SIGNED MOVEMENT RECORD, THE
004900*                CLAUSE WAS JUST CARRIED OVER FROM STKCHRG/
005000*                STKDISC UNUSED, PER REQUEST #H-2344
005100*   05/03/04 TS  NO CHANGE HERE - CALLERS WERE FOUND TO BE
005200*                PASSING THE JUST-POSTED MOVEMENT QUANTITY A
005300*                SECOND TIME ON TOP OF AN ALREADY-UPDATED TABLE
005400*                TOTAL, DOUBLE-COUNTING IT INTO THE RESIDUAL
005500*                THIS ROUTINE COMPUTES.  THE FIX WAS MADE IN THE
005600*                CALLERS (STKCHRG/STKDISC), NOT HERE - THIS
005700*                ROUTINE HAS ALWAYS SUBTRACTED LK-QUANTITY FROM
005800*                THE TABLE TOTAL EXACTLY AS DOCUMENTED ABOVE
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400* TOP-OF-FORM IS CARRIED HERE SOLELY BECAUSE IT WAS PART OF THE
006500* ORIGINAL GENERIC WATCHDOG'S SPECIAL-NAMES BEFORE IT WAS EVER
006600* ADOPTED INTO THIS SUITE - THIS SUBPROGRAM HAS NO PRINTER FILE
006700* OF ITS OWN TO ADVANCE.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 WORKING-STORAGE SECTION.
007600* WS-SUB WALKS THE CALLER'S MEDICAL TABLE LOOKING FOR THE ONE
007700* ROW THAT WAS JUST POSTED - WS-MEDICAL-FOUND-SW IS SET BUT
007800* NEVER ACTUALLY TESTED BELOW, SINCE A MEDICAL CODE THAT IS NOT
007900* IN THE TABLE SIMPLY FALLS THROUGH WITH NO ALERT, WHICH IS THE
008000* RIGHT BEHAVIOR - STKCHRG/STKDISC ALREADY REJECT AN UNKNOWN
008100* MEDICAL LONG BEFORE THIS ROUTINE EVER GETS CALLED.
008200 01  MISC-FIELDS.
008300     05  WS-SUB                      PIC 9(04) COMP.
008400     05  WS-RESIDUAL                 PIC S9(09) COMP-3.
008500     05  WS-MEDICAL-FOUND-SW         PIC X(01) VALUE "N".
008600         88  WS-MEDICAL-WAS-FOUND    VALUE "Y".
008700
008800* TODAY'S DATE, SPLIT INTO YY/MM/DD FOR THE ALERT DISPLAY BELOW
008900* SO THE PHARMACY DESK CAN TELL AT A GLANCE WHEN THE SHORTAGE
009000* WAS CAUGHT, NOT JUST WHICH MEDICAL IT WAS.
009100 01  WS-ALERT-DATE.
009200     05  WS-ALERT-DATE-RAW           PIC 9(06).
009300     05  WS-ALERT-DATE-PARTS REDEFINES WS-ALERT-DATE-RAW.
009400         10  WS-ALERT-DATE-YY         PIC 9(02).
009500         10  WS-ALERT-DATE-MM         PIC 9(02).
009600         10  WS-ALERT-DATE-DD         PIC 9(02).
009700
009800* ONE FIXED 80-BYTE TRACE LINE PER ALERT SO THE SCHEDULER'S LOG
009900* SCRAPER CAN PULL THE MEDICAL CODE AND RESIDUAL WITHOUT
010000* PARSING THREE SEPARATE DISPLAY LINES - SAME IDEA AS THE
010100* JOB-LOG TRACE LINES THE OVERNIGHT UPDATE JOBS WRITE.
010200 01  WS-ALERT-TRACE-LINE.
010300     05  WS-ALERT-TRACE-MEDCODE      PIC 9(06).
010400     05  FILLER                      PIC X(01).
010500     05  WS-ALERT-TRACE-RESIDUAL     PIC -9(8).
010600     05  FILLER                      PIC X(65).
010700 01  WS-ALERT-TRACE-VIEW REDEFINES WS-ALERT-TRACE-LINE.
010800     05  WS-ALERT-TRACE-RAW          PIC X(80).
010900
011000* LINKAGE SECTION - THE MEDICAL CODE JUST POSTED, THE CALLER'S
011100* WHOLE MEDICAL TABLE (FROM COPY STKMED, SHARED WITH STKCHRG/
011200* STKDISC), AND THE QUANTITY TO WEIGH AGAINST THE TABLE TOTAL.
011300* NOTHING HERE IS OWNED BY STKALERT - IT IS ALL BORROWED FOR
011400* THE LIFE OF ONE CALL.
011500 LINKAGE SECTION.
011600 01  LK-MEDICAL-CODE                 PIC 9(06).
011700* SAME CATEGORY/SEQUENCE SPLIT USED THROUGHOUT THE SUITE, HERE
011800* ONLY SO THE ALERT DISPLAY CAN SHOW WHICH CATEGORY IS SHORT.
011900 01  LK-MEDICAL-CODE-PARTS REDEFINES LK-MEDICAL-CODE.
012000     05  LK-MEDICAL-CATEGORY         PIC 9(02).
012100     05  LK-MEDICAL-SEQUENCE         PIC 9(04).
012200 COPY STKMED.
012300* LK-QUANTITY IS WHATEVER RESIDUAL ADJUSTMENT THE CALLER STILL
012400* WANTS WEIGHED AGAINST THE TABLE TOTAL - ZERO IF THE TABLE
012500* TOTAL ALREADY REFLECTS THE POSTING IN FULL.
012600 01  LK-QUANTITY                     PIC S9(08) COMP-3.
012700
012800******************************************************************
012900* MAINLINE - FIND THE MEDICAL ROW, FIGURE THE RESIDUAL, AND
013000* DISPLAY THE ALERT IF THE RESIDUAL IS SHORT OF THE MINIMUM.
013100* THE ENTIRE ROUTINE IS ONE UNPARAGRAPHED PASS - THERE IS NO
013200* SEPARATE HOUSEKEEPING OR CLEANUP STEP, SINCE A SUBPROGRAM
013300* CALLED ONCE PER POSTING HAS NOTHING TO OPEN OR CLOSE.
013400******************************************************************
013500 PROCEDURE DIVISION USING LK-MEDICAL-CODE, STK-MEDICAL-TABLE,
013600         MEDICAL-ROW-COUNT, LK-QUANTITY.
013700
013800 100-CHECK-RESIDUAL.
013900* TODAY'S DATE IS PICKED UP FRESH ON EVERY CALL RATHER THAN
014000* PASSED IN, SINCE THE CALLER HAS NO BUSINESS REASON TO CARRY
014100* A DATE JUST TO HAND IT BACK TO THIS ROUTINE.
014200     ACCEPT WS-ALERT-DATE-RAW FROM DATE.
014300     MOVE "N" TO WS-MEDICAL-FOUND-SW.
014400     MOVE 1 TO WS-SUB.
014500     PERFORM 105-SCAN-MED-TABLE THRU 105-EXIT
014600             UNTIL WS-SUB > MEDICAL-ROW-COUNT.
014700
014800     GOBACK.
014900
015000* ONE ROW AT A TIME - WHEN THE MEDICAL'S ROW IS FOUND, WEIGHS
015100* THE RESIDUAL AGAINST THE REORDER MINIMUM AND DISPLAYS THE
015200* ALERT IF IT IS SHORT.  KEEPS WALKING PAST THE MATCH SINCE THE
015300* TABLE CARRIES AT MOST ONE ROW PER MEDICAL CODE AND THE COST OF
015400* FINISHING THE PASS IS TRIVIAL.
015500 105-SCAN-MED-TABLE.
015600     IF TBL-MED-CODE(WS-SUB) = LK-MEDICAL-CODE
015700         MOVE "Y" TO WS-MEDICAL-FOUND-SW
015800* THE TABLE TOTAL IS ASSUMED TO ALREADY CARRY THE JUST-POSTED
015900* MOVEMENT - LK-QUANTITY IS WHATEVER IS LEFT FOR THE CALLER TO
016000* STILL SUBTRACT, NORMALLY ZERO.
016100         COMPUTE WS-RESIDUAL =
016200             TBL-MED-TOTAL-QTY(WS-SUB) - LK-QUANTITY
016300         IF WS-RESIDUAL < TBL-MED-MIN-QTY(WS-SUB)
016400             DISPLAY "*** CRITICAL QUANTITY ALERT ***"
016500             DISPLAY "CATEGORY " LK-MEDICAL-CATEGORY
016600                 " ON " WS-ALERT-DATE-MM "/"
016700                 WS-ALERT-DATE-DD "/" WS-ALERT-DATE-YY
016800             DISPLAY TBL-MED-DESCRIPTION(WS-SUB)
016900             DISPLAY "RESIDUAL QUANTITY " WS-RESIDUAL
017000             MOVE LK-MEDICAL-CODE TO WS-ALERT-TRACE-MEDCODE
017100             MOVE WS-RESIDUAL TO WS-ALERT-TRACE-RESIDUAL
017200             DISPLAY WS-ALERT-TRACE-RAW
017300         END-IF
017400     END-IF.
017500     ADD 1 TO WS-SUB.
017600 105-EXIT.
017700     EXIT.
