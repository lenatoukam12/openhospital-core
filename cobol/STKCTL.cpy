000100******************************************************************
000200* STKCTL  -  STOCK-MOVEMENT BATCH CONTROL RECORD, ONE PER RUN,
000300*            READ ONCE IN 000-HOUSEKEEPING AHEAD OF ANY MOVEMENT
000400*            PROCESSING.
000500*
000600*   HISTORY
000700*   06/19/02 PW  ORIGINAL LAYOUT - AUTOMATIC LOT SWITCHES
000800*   02/11/04 PW  ADDED CTL-LAST-MOVEMENT-DATE
000900******************************************************************
001000 01  STK-CONTROL-REC.
001100     05  CTL-AUTOMATICLOT-IN         PIC X(01).
001200         88  AUTOMATICLOT-IN-ON      VALUE "Y".
001300     05  CTL-AUTOMATICLOT-OUT        PIC X(01).
001400         88  AUTOMATICLOT-OUT-ON     VALUE "Y".
001500     05  CTL-LOTWITHCOST             PIC X(01).
001600         88  LOTWITHCOST-ON          VALUE "Y".
001700     05  CTL-LAST-MOVEMENT-DATE      PIC 9(08).
001800     05  FILLER                      PIC X(20).
