000100******************************************************************
000200* STKERR  -  VALIDATION ERROR-MESSAGE TABLE FOR 300-VALIDATE-
000300*            MOVEMENT.  EVERY APPLICABLE CHECK IN THE RULE BOOK
000400*            RUNS AND ADDS ITS OWN LINE HERE - THIS IS NOT A
000500*            FAIL-FAST EDIT LIKE DALYEDIT/300-FIELD-EDITS, THE
000600*            WHOLE MOVEMENT IS JUDGED ON THE ACCUMULATED LIST.
000700*
000800*   HISTORY
000900*   02/11/04 PW  ORIGINAL TABLE FOR THE STOCK-MOVEMENT SUITE
001000******************************************************************
001100 01  STK-ERROR-TABLE.
001200     05  STK-ERROR-COUNT             PIC 9(02) COMP VALUE ZERO.
001300     05  STK-ERROR-ROW OCCURS 20 TIMES INDEXED BY ERR-IDX.
001400         10  STK-ERROR-MSG            PIC X(60).
001500     05  FILLER                      PIC X(08).
001600
001700 01  STK-ERROR-SW                    PIC X(01) VALUE "N".
001800     88  STK-MOVEMENT-INVALID        VALUE "Y".
001900     88  STK-MOVEMENT-VALID          VALUE "N".
