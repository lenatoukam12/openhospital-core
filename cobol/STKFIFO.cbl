000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STKFIFO.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 11/30/85.
000700 DATE-COMPILED. 11/30/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          PICKS THE NEXT LOT TO DRAW FROM WHEN A DISCHARGING
001300*          MOVEMENT IS POSTED UNDER AUTOMATICLOT-OUT.  THE LOT
001400*          TABLE PASSED IN IS ALREADY HELD IN ASCENDING
001500*          LOT-DUE-DATE ORDER (LOADED FROM A PRESORTED FILE), SO
001600*          A STRAIGHT FORWARD SCAN FOR THE FIRST ROW BELONGING
001700*          TO THE REQUESTED MEDICAL WITH STOCK STILL IN IT IS
001800*          ALWAYS THE SOONEST-EXPIRING CHOICE - NO SEPARATE SORT
001900*          IS NEEDED HERE.
002000*
002100*          THIS IS A SUBPROGRAM, NOT A JOB STEP ON ITS OWN - IT
002200*          IS CALLED, NOT EXECUTED DIRECTLY OUT OF THE JCL, AND
002300*          IT NEVER OPENS A FILE OR TOUCHES SYSOUT ITSELF.
002400*
002500*   CHANGE LOG
002600*   11/30/85 JS  ORIGINAL ROUTINE - GENERIC FIRST-AVAILABLE-ROW
002700*                SCAN OVER A PRESORTED TABLE, WRITTEN FOR THE
002800*                OLD SUPPLY CATALOG LOOKUP JOBS, NOT PART OF
002900*                THIS SUITE ORIGINALLY
003000*   06/19/02 PW  ADOPTED INTO THE STOCK-MOVEMENT SUITE FOR
003100*                AUTOMATICLOT-OUT SUPPORT - LK- PARAMETER NAMES
003200*                RENAMED TO MATCH THE LOT TABLE SHAPE CARRIED
003300*                IN COPYBOOK STKLOT, LOGIC OTHERWISE UNCHANGED
003400*   02/11/04 PW  TRACE DISPLAY OF THE CHOSEN LOT'S DUE DATE ADDED
003500*                AFTER THE PHARMACY ASKED WHY A PARTICULAR LOT
003600*                WAS PICKED ON A SPLIT DISCHARGE (REQUEST #H-2217)
003700*   03/02/04 PW  TRACE NOW ALSO SHOWS THE MEDICAL CATEGORY, SAME
003800*                CATEGORY SPLIT ADDED TO STKALERT (REQUEST #H-2218)
003900*   05/03/04 TS  DROPPED THE CLASS STK-SIGN-CLASS CLAUSE FROM
004000*                SPECIAL-NAMES - THIS ROUTINE NEVER RECEIVES A
004100*                MOVEMENT RECORD OR A SIGN BYTE, THE CLAUSE WAS
004200*                JUST CARRIED OVER FROM STKCHRG/STKDISC UNUSED,
004300*                PER REQUEST #H-2344
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900* TOP-OF-FORM IS CARRIED HERE SOLELY BECAUSE IT WAS PART OF THE
005000* ORIGINAL GENERIC ROUTINE'S SPECIAL-NAMES BEFORE IT WAS EVER
005100* ADOPTED INTO THIS SUITE - THIS SUBPROGRAM HAS NO PRINTER FILE
005200* OF ITS OWN TO ADVANCE.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100* WS-SUB WALKS THE CALLER'S LOT TABLE ONE ROW AT A TIME - THE
006200* TABLE ITSELF LIVES IN THE CALLER'S WORKING-STORAGE, PASSED IN
006300* BY REFERENCE THROUGH THE LINKAGE SECTION BELOW, NOT COPIED
006400* INTO THIS PROGRAM'S OWN STORAGE.
006500 01  MISC-FIELDS.
006600     05  WS-SUB                      PIC 9(04) COMP.
006700     05  FILLER                      PIC X(02).
006800
006900* HOLDS THE DUE DATE OF WHICHEVER LOT GETS CHOSEN, JUST LONG
007000* ENOUGH TO SPLIT IT INTO CC/YY/MM/DD FOR THE TRACE DISPLAY
007100* BELOW - NOTHING IN THIS GROUP IS RETURNED TO THE CALLER.
007200 01  WS-CHOSEN-DUE-DATE.
007300     05  WS-CHOSEN-DUE-RAW           PIC 9(08).
007400     05  WS-CHOSEN-DUE-PARTS REDEFINES WS-CHOSEN-DUE-RAW.
007500         10  WS-CHOSEN-DUE-CC         PIC 9(02).
007600         10  WS-CHOSEN-DUE-YY         PIC 9(02).
007700         10  WS-CHOSEN-DUE-MM         PIC 9(02).
007800         10  WS-CHOSEN-DUE-DD         PIC 9(02).
007900
008000* LINKAGE SECTION - THE CALLER'S OWN LOT TABLE AND MEDICAL CODE,
008100* PLUS TWO RESULT FIELDS THIS ROUTINE SETS AND HANDS BACK.  NONE
008200* OF THIS STORAGE BELONGS TO STKFIFO - IT ONLY EVER BORROWS IT
008300* FOR THE LIFE OF ONE CALL.
008400 LINKAGE SECTION.
008500* STK-LOT-TABLE (FROM COPY STKLOT) IS THE WHOLE IN-MEMORY LOTS
008600* TABLE STKCHRG/STKDISC/STKLOTLD EACH LOAD FOR THEMSELVES -
008700* STKFIFO ONLY EVER READS IT, NEVER UPDATES A ROW.
008800 COPY STKLOT.
008900
009000* LK-LOT-COUNT TELLS THIS ROUTINE HOW MANY ROWS OF THE 500-ROW
009100* TABLE ARE ACTUALLY IN USE, SINCE AN UNFILLED TABLE OCCURS IS
009200* NOT OTHERWISE MARKED END-OF-DATA.
009300 01  LK-LOT-COUNT                    PIC 9(04) COMP.
009400 01  LK-MEDICAL-CODE                 PIC 9(06).
009500* SAME CATEGORY/SEQUENCE SPLIT OF THE MEDICAL CODE USED
009600* THROUGHOUT THE SUITE, HERE ONLY FOR THE TRACE DISPLAY'S SAKE.
009700 01  LK-MEDICAL-CODE-PARTS REDEFINES LK-MEDICAL-CODE.
009800     05  LK-MEDICAL-CATEGORY         PIC 9(02).
009900     05  LK-MEDICAL-SEQUENCE         PIC 9(04).
010000* LK-CHOSEN-ROW/LK-CHOSEN-SW ARE THE ANSWER HANDED BACK TO THE
010100* CALLER - THE INDEX OF THE LOT PICKED, AND WHETHER ANY LOT WAS
010200* FOUND AT ALL (A CALLER CAN RUN OUT OF STOCK MID-DISCHARGE).
010300 01  LK-CHOSEN-ROW                   PIC 9(04) COMP.
010400 01  LK-CHOSEN-SW                    PIC X(01).
010500     88  LK-LOT-CHOSEN                VALUE "Y".
010600
010700******************************************************************
010800* MAINLINE - ONE PASS OVER THE CALLER'S LOT TABLE, STOPPING ON
010900* THE FIRST ROW THAT BELONGS TO THE REQUESTED MEDICAL AND STILL
011000* CARRIES STOCK.  BECAUSE THE TABLE IS ALREADY DUE-DATE ASCENDING
011100* THE FIRST MATCH FOUND IS ALWAYS THE SOONEST-EXPIRING LOT WITH
011200* STOCK LEFT IN IT - THAT IS THE ENTIRE FIFO RULE.
011300******************************************************************
011400 PROCEDURE DIVISION USING STK-LOT-TABLE, LK-LOT-COUNT,
011500         LK-MEDICAL-CODE, LK-CHOSEN-ROW, LK-CHOSEN-SW.
011600
011700 100-FIND-NEXT-LOT.
011800* LK-CHOSEN-SW STARTS "N" ON EVERY CALL - A CALLER NEVER RELIES
011900* ON A PRIOR CALL'S LEFTOVER VALUE, THIS ROUTINE SETS ITS OWN
012000* RESULT FROM SCRATCH EACH TIME IT RUNS.
012100     MOVE "N" TO LK-CHOSEN-SW.
012200* THE OR LK-LOT-CHOSEN CLAUSE STOPS THE SCAN THE INSTANT A
012300* QUALIFYING ROW IS FOUND - THERE IS NO NEED TO KEEP WALKING THE
012400* REST OF THE TABLE ONCE THE SOONEST-EXPIRING MATCH IS IN HAND.
012500     MOVE 1 TO WS-SUB.
012600     PERFORM 105-SCAN-FOR-LOT THRU 105-EXIT
012700             UNTIL WS-SUB > LK-LOT-COUNT OR LK-LOT-CHOSEN.
012800
012900* THE TRACE DISPLAY ONLY FIRES WHEN A LOT WAS ACTUALLY CHOSEN -
013000* ON A "NOTHING LEFT TO DRAW FROM" CALL THERE IS NOTHING TO
013100* TRACE, AND THE CALLER (STKDISC) IS THE ONE THAT DECIDES WHAT
013200* TO DO ABOUT AN EMPTY RESULT.
013300     IF LK-LOT-CHOSEN
013400         MOVE TBL-LOT-DUE-DATE(LK-CHOSEN-ROW) TO
013500             WS-CHOSEN-DUE-RAW
013600         DISPLAY "STKFIFO - CATEGORY " LK-MEDICAL-CATEGORY
013700             " LOT CHOSEN DUE " WS-CHOSEN-DUE-CC
013800             WS-CHOSEN-DUE-YY "-" WS-CHOSEN-DUE-MM "-"
013900             WS-CHOSEN-DUE-DD.
014000
014100     GOBACK.
014200
014300* ONE ROW AT A TIME - FINDS THE FIRST ROW UNDER THE REQUESTED
014400* MEDICAL STILL CARRYING STOCK.  100-FIND-NEXT-LOT'S OR
014500* LK-LOT-CHOSEN CLAUSE STOPS THE OUT-OF-LINE PERFORM THE INSTANT
014600* THIS PARAGRAPH SETS LK-CHOSEN-SW TO "Y".
014700 105-SCAN-FOR-LOT.
014800     IF TBL-LOT-MEDICAL-CODE(WS-SUB) = LK-MEDICAL-CODE
014900         AND TBL-LOT-QTY(WS-SUB) > ZERO
015000         MOVE WS-SUB TO LK-CHOSEN-ROW
015100         MOVE "Y" TO LK-CHOSEN-SW
015200     END-IF.
015300     ADD 1 TO WS-SUB.
015400 105-EXIT.
015500     EXIT.
